000100******************************************************************
000200* FECHA       : 11/03/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : LIBRO MAYOR PERSONAL                             *
000500* PROGRAMA    : CSVIMP01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPORTA UN EXTRACTO BANCARIO EN FORMATO CSV AL   *
000800*             : LIBRO MAYOR PERSONAL. RESUELVE LA CUENTA LIDER,  *
000900*             : PARSEA FECHA/MONTO/MEMO, REPARTE EL MONTO ENTRE  *
001000*             : DOS BENEFICIARIOS SEGUN UN PORCENTAJE, CATEGORIZA*
001100*             : AUTOMATICAMENTE LA CUENTA DE CONTRAPARTIDA       *
001200*             : (LLAMANDO A ACCTMCH1) Y DESCARTA TRANSACCIONES   *
001300*             : DUPLICADAS ANTES DE GRABARLAS AL LIBRO MAYOR.    *
001400* ARCHIVOS    : CSVENT=E,CTAMAE=C,LMHIST=C,LMSALI=A,LMDUPL=A     *
001500* ACCION (ES) : C=CARGA UNICA DE EXTRACTO                        *
001600* INSTALADO   : 11/03/1991                                       *
001700* BPM/RATIONAL: 04410                                            *
001800* NOMBRE      : IMPORTACION DE EXTRACTO CSV AL LIBRO MAYOR       *
001900* PROGRAMA(S) : ACCTMCH1                                         *
002000******************************************************************
002100*                 B I T A C O R A   D E   C A M B I O S          *
002200******************************************************************
002300* 11/03/1991  EEDR  TICKET 04410  VERSION INICIAL DEL PROGRAMA,  *
002400*             :     CARGA DE CUENTAS Y PARSEO BASICO DEL CSV     *
002500* 02/07/1991  EEDR  TICKET 04488  AGREGA REPARTO DE MONTO ENTRE  *
002600*             :     DOS BENEFICIARIOS CON REDONDEO HALF-EVEN     *
002700* 14/01/1992  JASR  TICKET 05011  AGREGA DETECCION DE DUPLICADOS *
002800*             :     CONTRA EL HISTORICO DEL LIBRO MAYOR          *
002900* 19/07/1995  RPQC  TICKET 11823  AGREGA LLAMADA A ACCTMCH1 PARA *
003000*             :     CATEGORIZACION AUTOMATICA DE CONTRAPARTIDA   *
003100* 30/11/1996  RPQC  TICKET 13390  AGREGA EXCLUSION DE CUENTAS    *
003200*             :     CON RUTA QUE CONTIENE "_Brazil"              *
003300* 02/09/1998  EEDR  TICKET 19004  AJUSTE Y2K - SIGLO DE LA FECHA *
003400*             :     DEL SISTEMA SE DERIVA POR VENTANA DE ANIOS,  *
003500*             :     YA NO SE ASUME SIGLO 19 EN WKS-SIS-ANIO      *
003600* 21/05/1999  EEDR  TICKET 19711  REVISION FINAL PREVIA A Y2K,   *
003700*             :     PRUEBAS DE CORTE DE SIGLO SOBRE TLMHIST      *
003800* 08/02/2001  PEDR  TICKET 22981  SOPORTE A COLUMNAS MEMO1..N    *
003900*             :     EN EL CSV, CONCATENADAS CON " - "           *
004000* 17/10/2004  PEDR  TICKET 25650  PERMITE ENCABEZADO CSV CON     *
004100*             :     COLUMNAS EN CUALQUIER ORDEN (ANTES FIJO)     *
004200* 09/01/2023  PEDR  TICKET 22981  ENLACE A TABLA DE PALABRA      *
004300*             :     CLAVE PARA SESGAR LA CATEGORIZACION          *
004400* 04/03/2024  MQAL  TICKET 27115  PARRAFOS NUMERADOS CON PERFORM *
004500*             :     ... THRU Y GO TO EN LECTURAS/APERTURA, PARA  *
004600*             :     ALINEAR EL PROGRAMA AL ESTANDAR DE LA DIR.   *
004700*             :     DE SISTEMAS PARA PROGRAMAS NUEVOS EN COBOL   *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.                    CSVIMP01.
005100 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
005200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
005300 DATE-WRITTEN.                  11/03/1991.
005400 DATE-COMPILED.
005500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS CLASE-ALFABETICO   IS "A" THRU "Z", "a" THRU "z"
006200     UPSI-0 IS WKS-SWITCH-DEPURACION.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CSVENT ASSIGN TO CSVENT
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            FILE STATUS   IS FS-CSVENT.
006900
007000     SELECT CTAMAE ASSIGN TO CTAMAE
007100            ORGANIZATION  IS SEQUENTIAL
007200            FILE STATUS   IS FS-CTAMAE
007300                             FSE-CTAMAE.
007400
007500     SELECT LMHIST ASSIGN TO LMHIST
007600            ORGANIZATION  IS SEQUENTIAL
007700            FILE STATUS   IS FS-LMHIST
007800                             FSE-LMHIST.
007900
008000     SELECT LMSALI ASSIGN TO LMSALI
008100            ORGANIZATION  IS SEQUENTIAL
008200            FILE STATUS   IS FS-LMSALI
008300                             FSE-LMSALI.
008400
008500     SELECT LMDUPL ASSIGN TO LMDUPL
008600            ORGANIZATION  IS SEQUENTIAL
008700            FILE STATUS   IS FS-LMDUPL
008800                             FSE-LMDUPL.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200******************************************************************
009300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009400******************************************************************
009500*   EXTRACTO BANCARIO EN FORMATO CSV (ENCABEZADO EN PRIMERA FILA)
009600 FD CSVENT
009700     LABEL RECORD STANDARD.
009800 01 CSVE-REGISTRO.
009900     05 CSVE-LINEA                 PIC X(598).
010000     05 FILLER                     PIC X(02).
010100 01 WKS-CSVE-VISTA-BOM REDEFINES CSVE-REGISTRO.
010200     05 WKS-CSVE-BOM               PIC X(03).
010300     05 FILLER                     PIC X(597).
010400
010500*   MAESTRO DE CUENTAS DEL LIBRO MAYOR (PLAN DE CUENTAS)
010600 FD CTAMAE
010700     LABEL RECORD STANDARD.
010800     COPY CTAMAE.
010900
011000*   HISTORICO DE TRANSACCIONES YA GRABADAS AL LIBRO MAYOR
011100 FD LMHIST
011200     LABEL RECORD STANDARD.
011300     COPY LMPART.
011400
011500*   TRANSACCIONES ACEPTADAS EN ESTA CORRIDA
011600 FD LMSALI
011700     LABEL RECORD STANDARD.
011800     COPY LMPART REPLACING ==LMP-== BY ==LMS-==.
011900
012000*   TRANSACCIONES DESCARTADAS POR DUPLICADAS EN ESTA CORRIDA
012100 FD LMDUPL
012200     LABEL RECORD STANDARD.
012300     COPY LMPART REPLACING ==LMP-== BY ==LMD-==.
012400
012500 WORKING-STORAGE SECTION.
012600******************************************************************
012700*           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS         *
012800******************************************************************
012900 01 WKS-FS-STATUS.
013000    02 FS-CSVENT                  PIC 9(02) VALUE ZEROS.
013100    02 FS-CTAMAE                  PIC 9(02) VALUE ZEROS.
013200    02 FSE-CTAMAE.
013300       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
013400       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
013500       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
013600    02 FS-LMHIST                  PIC 9(02) VALUE ZEROS.
013700    02 FSE-LMHIST.
013800       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
013900       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
014000       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
014100    02 FS-LMSALI                  PIC 9(02) VALUE ZEROS.
014200    02 FSE-LMSALI.
014300       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
014400       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
014500       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
014600    02 FS-LMDUPL                  PIC 9(02) VALUE ZEROS.
014700    02 FSE-LMDUPL.
014800       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
014900       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
015000       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
015100*      VARIABLES RUTINA DE FSE
015200    02 PROGRAMA                   PIC X(08) VALUE "CSVIMP01".
015300    02 ARCHIVO                    PIC X(08) VALUE SPACES.
015400    02 ACCION                     PIC X(10) VALUE SPACES.
015500    02 LLAVE                      PIC X(32) VALUE SPACES.
015600    02 FILLER                     PIC X(04) VALUE SPACES.
015700
015800******************************************************************
015900*                        B A N D E R A S                         *
016000******************************************************************
016100 01 WKS-BANDERAS.
016200    02 WKS-FIN-CSV                PIC 9(01) VALUE ZEROS.
016300       88 FIN-CSV                           VALUE 1.
016400    02 WKS-FIN-LMHIST             PIC 9(01) VALUE ZEROS.
016500       88 FIN-LMHIST                        VALUE 1.
016600    02 WKS-FILA-ES-ENCABEZADO     PIC 9(01) VALUE ZEROS.
016700       88 FILA-ES-ENCABEZADO                VALUE 1.
016800    02 WKS-FILA-IGNORAR-TODO      PIC 9(01) VALUE ZEROS.
016900       88 IGNORAR-FILA                      VALUE 1.
017000    02 WKS-FILA-ES-VACIA          PIC 9(01) VALUE ZEROS.
017100       88 FILA-ES-VACIA                     VALUE 1.
017200    02 WKS-HAY-SEGUNDA-PARTIDA    PIC 9(01) VALUE ZEROS.
017300       88 HAY-SEGUNDA-PARTIDA               VALUE 1.
017400    02 FILLER                     PIC X(02) VALUE SPACES.
017500
017600******************************************************************
017700*       C O N T A D O R E S   Y   S U B I N D I C E S            *
017800******************************************************************
017900 01 WKS-CONTADORES.
018000    02 WKS-CANT-CUENTAS           PIC 9(05) COMP VALUE ZEROS.
018100    02 WKS-CANT-HISTORIA          PIC 9(05) COMP VALUE ZEROS.
018200    02 WKS-CANT-ACEPTADAS         PIC 9(05) COMP VALUE ZEROS.
018300    02 WKS-CANT-AUTOCAT           PIC 9(05) COMP VALUE ZEROS.
018400    02 WKS-CANT-SINCAT            PIC 9(05) COMP VALUE ZEROS.
018500    02 WKS-ENC-CANT-COLUMNAS      PIC 9(02) COMP VALUE ZEROS.
018600    02 WKS-CANT-CAMPOS-FILA       PIC 9(02) COMP VALUE ZEROS.
018700    02 WKS-SECUENCIA-TRANX        PIC 9(07) COMP VALUE ZEROS.
018800    02 WKS-CANT-PARTIDAS-ACTUAL   PIC 9(01) COMP VALUE ZEROS.
018900    02 WKS-TOTAL-TRANSACCIONES    PIC 9(07) COMP VALUE ZEROS.
019000    02 WKS-TOTAL-DUPLICADOS       PIC 9(07) COMP VALUE ZEROS.
019100    02 WKS-TOTAL-FINALES          PIC 9(07) COMP VALUE ZEROS.
019200    02 WKS-I                      PIC 9(04) COMP VALUE ZEROS.
019300    02 WKS-J                      PIC 9(04) COMP VALUE ZEROS.
019400    02 WKS-MASCARA                PIC Z,ZZZ,ZZ9.
019500    02 FILLER                     PIC X(04) VALUE SPACES.
019600
019700******************************************************************
019800*            T A B L A   D E   C U E N T A S (CTAMAE)            *
019900******************************************************************
020000 01 WKS-TABLA-CUENTAS.
020100    02 WKS-CUENTA OCCURS 0 TO 3000 TIMES
020200                  DEPENDING ON WKS-CANT-CUENTAS
020300                  INDEXED BY WKS-CTA-IX.
020400       04 WKS-CTA-RUTA            PIC X(120).
020500       04 WKS-CTA-GASTO           PIC X(01).
020600       04 WKS-CTA-TARJETA-CR      PIC X(01).
020700       04 FILLER                  PIC X(02).
020800
020900******************************************************************
021000*         T A B L A   D E L   E N C A B E Z A D O   CSV          *
021100******************************************************************
021200 01 WKS-TABLA-ENCABEZADO.
021300    02 WKS-ENC-COLUMNA OCCURS 0 TO 30 TIMES
021400                  DEPENDING ON WKS-ENC-CANT-COLUMNAS
021500                  INDEXED BY WKS-ENC-IX.
021600       04 WKS-ENC-NOMBRE          PIC X(20).
021700       04 FILLER                  PIC X(05).
021800
021900 01 WKS-POSICIONES-COLUMNA.
022000    02 WKS-POS-IGNORAR            PIC 9(02) COMP VALUE ZEROS.
022100    02 WKS-POS-FECHA              PIC 9(02) COMP VALUE ZEROS.
022200    02 WKS-POS-CUENTA             PIC 9(02) COMP VALUE ZEROS.
022300    02 WKS-POS-MONTO              PIC 9(02) COMP VALUE ZEROS.
022400    02 WKS-POS-PAYEE              PIC 9(02) COMP VALUE ZEROS.
022500    02 WKS-POS-CODIGO             PIC 9(02) COMP VALUE ZEROS.
022600    02 WKS-POS-MEMO               PIC 9(02) COMP VALUE ZEROS.
022700    02 WKS-POS-PALABRA-CLAVE      PIC 9(02) COMP VALUE ZEROS.
022800    02 WKS-POS-MEMO-N OCCURS 10 TIMES
022900                  PIC 9(02) COMP VALUE ZEROS
023000                  INDEXED BY WKS-MEMO-N-IX.
023100    02 FILLER                     PIC X(02) VALUE SPACES.
023200
023300******************************************************************
023400*        T A B L A   D E   C A M P O S   D E   L A   F I L A     *
023500******************************************************************
023600 01 WKS-TABLA-CAMPOS-FILA.
023700    02 WKS-CAMPO-FILA OCCURS 0 TO 30 TIMES
023800                  DEPENDING ON WKS-CANT-CAMPOS-FILA
023900                  INDEXED BY WKS-CAMPO-IX.
024000       04 WKS-VALOR-CAMPO         PIC X(100).
024100    02 FILLER                     PIC X(02) VALUE SPACES.
024200
024300 01 WKS-CAMPOS-FILA-ACTUAL.
024400    02 WKS-FILA-IGNORAR-TXT       PIC X(03).
024500    02 WKS-FILA-FECHA-TEXTO       PIC X(20).
024600    02 WKS-FILA-CUENTA-TEXTO      PIC X(60).
024700    02 WKS-FILA-MONTO-TEXTO       PIC X(20).
024800    02 WKS-FILA-PAYEE-TEXTO       PIC X(40).
024900    02 WKS-FILA-CODIGO-TEXTO      PIC X(20).
025000    02 WKS-FILA-MEMO-TEXTO        PIC X(80).
025100    02 WKS-FILA-MEMO-N-TEXTO OCCURS 10 TIMES PIC X(80).
025200    02 WKS-FILA-PALABRA-CLAVE     PIC X(40).
025300    02 FILLER                     PIC X(05).
025400
025500******************************************************************
025600*         T A B L A   D E L   H I S T O R I C O (LMHIST)         *
025700******************************************************************
025800 01 WKS-TABLA-HISTORIA.
025900    02 WKS-HIST-TRANX OCCURS 0 TO 4000 TIMES
026000                  DEPENDING ON WKS-CANT-HISTORIA
026100                  INDEXED BY WKS-HIST-IX.
026200       04 WKS-HIST-NUMERO         PIC X(20).
026300       04 WKS-HIST-PAYEE          PIC X(40).
026400       04 WKS-HIST-MEMO           PIC X(100).
026500       04 WKS-HIST-CANT-PARTIDAS  PIC 9(01) COMP VALUE ZEROS.
026600       04 WKS-HIST-PARTIDA OCCURS 2 TIMES.
026700          06 WKS-HIST-DEBITO      PIC X(120).
026800          06 WKS-HIST-CREDITO     PIC X(120).
026900          06 WKS-HIST-MONTO       PIC S9(9)V99.
027000       04 FILLER                  PIC X(05).
027100
027200*   TRANSACCIONES ACEPTADAS DURANTE ESTA CORRIDA (MISMA FORMA)
027300 01 WKS-TABLA-ACEPTADAS.
027400    02 WKS-ACEP-TRANX OCCURS 0 TO 4000 TIMES
027500                  DEPENDING ON WKS-CANT-ACEPTADAS
027600                  INDEXED BY WKS-ACEP-IX.
027700       04 WKS-ACEP-NUMERO         PIC X(20).
027800       04 WKS-ACEP-PAYEE          PIC X(40).
027900       04 WKS-ACEP-MEMO           PIC X(100).
028000       04 WKS-ACEP-CANT-PARTIDAS  PIC 9(01) COMP VALUE ZEROS.
028100       04 WKS-ACEP-PARTIDA OCCURS 2 TIMES.
028200          06 WKS-ACEP-DEBITO      PIC X(120).
028300          06 WKS-ACEP-CREDITO     PIC X(120).
028400          06 WKS-ACEP-MONTO       PIC S9(9)V99.
028500       04 FILLER                  PIC X(05).
028600
028700******************************************************************
028800*    T A B L A S   D E L   R E P O R T E   D E   C I E R R E     *
028900******************************************************************
029000 01 WKS-TABLA-AUTOCAT.
029100    02 WKS-AUTOCAT-ITEM OCCURS 0 TO 2000 TIMES
029200                  DEPENDING ON WKS-CANT-AUTOCAT
029300                  INDEXED BY WKS-AUTOCAT-IX.
029400       04 WKS-AUTOCAT-MEMO        PIC X(100).
029500       04 WKS-AUTOCAT-CUENTA      PIC X(120).
029600       04 FILLER                  PIC X(05).
029700
029800 01 WKS-TABLA-SINCAT.
029900    02 WKS-SINCAT-ITEM OCCURS 0 TO 2000 TIMES
030000                  DEPENDING ON WKS-CANT-SINCAT
030100                  INDEXED BY WKS-SINCAT-IX.
030200       04 WKS-SINCAT-MEMO         PIC X(100).
030300       04 WKS-SINCAT-CUENTA       PIC X(120).
030400       04 FILLER                  PIC X(05).
030500
030600******************************************************************
030700*           T R A N S A C C I O N   E N   C O N S T R U C C I O N*
030800******************************************************************
030900 01 WKS-TRANSACCION-ACTUAL.
031000    02 WKS-TRANX-FECHA            PIC 9(08) VALUE ZEROS.
031100    02 WKS-TRANX-NUMERO           PIC X(20) VALUE SPACES.
031200    02 WKS-TRANX-PAYEE            PIC X(40) VALUE SPACES.
031300    02 WKS-TRANX-MEMO             PIC X(100) VALUE SPACES.
031400    02 WKS-TRANX-CTA-LIDER        PIC X(120) VALUE SPACES.
031500    02 WKS-TRANX-PARTIDA-1.
031600       04 WKS-TRANX-1-DEBITO      PIC X(120) VALUE SPACES.
031700       04 WKS-TRANX-1-CREDITO     PIC X(120) VALUE SPACES.
031800       04 WKS-TRANX-1-MONTO       PIC S9(9)V99 VALUE ZEROS.
031900    02 WKS-TRANX-PARTIDA-2.
032000       04 WKS-TRANX-2-DEBITO      PIC X(120) VALUE SPACES.
032100       04 WKS-TRANX-2-CREDITO     PIC X(120) VALUE SPACES.
032200       04 WKS-TRANX-2-MONTO       PIC S9(9)V99 VALUE ZEROS.
032300    02 WKS-TRANX-CTA-PAYEE-1      PIC X(120) VALUE SPACES.
032400    02 WKS-TRANX-CTA-PAYEE-2      PIC X(120) VALUE SPACES.
032500    02 FILLER                     PIC X(05) VALUE SPACES.
032600
032700******************************************************************
032800*        F E C H A   D E L   S I S T E M A  (Y2K, VER NOTA)      *
032900******************************************************************
033000 01 WKS-FECHA-SISTEMA-YYMMDD.
033100    02 WKS-SIS-AA                 PIC 9(02).
033200    02 WKS-SIS-MES                PIC 9(02).
033300    02 WKS-SIS-DIA                PIC 9(02).
033400    02 FILLER                     PIC X(02) VALUE SPACES.
033500 77 WKS-SIS-ANIO-COMPLETO         PIC 9(04) VALUE ZEROS.
033600
033700******************************************************************
033800*           P A R S E O   D E   F E C H A   D E   F I L A        *
033900******************************************************************
034000 01 WKS-TABLA-MESES-INGLES.
034100    02 FILLER PIC X(36) VALUE
034200       "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
034300 01 WKS-TABLA-MESES-R REDEFINES WKS-TABLA-MESES-INGLES.
034400    02 WKS-MES-ABREV OCCURS 12 TIMES PIC X(03).
034500
034600 01 WKS-FECHA-RESULTADO          PIC 9(08) VALUE ZEROS.
034700 01 WKS-FECHA-RESULTADO-R REDEFINES WKS-FECHA-RESULTADO.
034800    02 WKS-FEC-ANIO               PIC 9(04).
034900    02 WKS-FEC-MES                PIC 9(02).
035000    02 WKS-FEC-DIA                PIC 9(02).
035100 77 WKS-FECHA-ES-VALIDA           PIC X(01) VALUE "N".
035200    88 FECHA-ES-VALIDA                       VALUE "S".
035300
035400 77 WKS-FECHA-TEXTO-TRABAJO       PIC X(20) VALUE SPACES.
035500 77 WKS-FECHA-DIA-TXT             PIC 9(02) VALUE ZEROS.
035600 77 WKS-FECHA-ANIO-TXT            PIC 9(04) VALUE ZEROS.
035700 77 WKS-FECHA-ANIO-CORTO-TXT      PIC 9(02) VALUE ZEROS.
035800 77 WKS-FECHA-MES-ABREV           PIC X(03) VALUE SPACES.
035900
036000******************************************************************
036100*              P A R S E O   D E L   P A Y E E                   *
036200******************************************************************
036300 01 WKS-PAYEE-CAMPO.
036400    02 WKS-PAYEE-TEXTO            PIC X(40).
036500 01 WKS-PAYEE-TABLA REDEFINES WKS-PAYEE-CAMPO.
036600    02 WKS-PAYEE-CARACTER OCCURS 40 TIMES
036700                  PIC X(01) INDEXED BY WKS-PAYEE-IX.
036800
036900 77 WKS-PAYEE-NOMBRE              PIC X(40) VALUE SPACES.
037000 77 WKS-PAYEE-OTRO-NOMBRE         PIC X(40) VALUE SPACES.
037100 77 WKS-PAYEE-PORCENTAJE-TXT      PIC X(03) VALUE SPACES.
037200 77 WKS-PAYEE-PORCENTAJE          PIC 9(03) VALUE ZEROS.
037300 77 WKS-PAYEE-FRACCION            PIC 9V9(4) VALUE ZEROS.
037400 77 WKS-POSICION-GUION            PIC 9(02) COMP VALUE ZEROS.
037500
037600******************************************************************
037700*              P A R S E O   D E L   M O N T O                   *
037800******************************************************************
037900 77 WKS-MONTO-TRABAJO             PIC X(20) VALUE SPACES.
038000 77 WKS-MONTO-SIGNO                PIC X(01) VALUE "+".
038100 77 WKS-MONTO-PARTE-ENTERA        PIC 9(09) VALUE ZEROS.
038200 77 WKS-MONTO-PARTE-DECIMAL       PIC 9(02) VALUE ZEROS.
038300 77 WKS-MONTO-TOTAL               PIC S9(9)V99 VALUE ZEROS.
038400
038500******************************************************************
038600*     R E D O N D E O   H A L F - E V E N   D E   P A R T I D A  *
038700******************************************************************
038800 77 WKS-PRODUCTO-BRUTO            PIC S9(9)V9(4) VALUE ZEROS.
038900 01 WKS-PRODUCTO-ABS              PIC 9(9)V9(4) VALUE ZEROS.
039000 01 WKS-PRODUCTO-ABS-R REDEFINES WKS-PRODUCTO-ABS.
039100    02 WKS-PROD-DIGITO OCCURS 13 TIMES PIC 9.
039200 77 WKS-SIGNO-PRODUCTO            PIC X(01) VALUE "+".
039300 77 WKS-CENTAVOS-BASE             PIC 9(11) COMP VALUE ZEROS.
039400 77 WKS-REMANENTE-DECIMO-MILESIMO PIC 9(02) COMP VALUE ZEROS.
039500 77 WKS-RESIDUO-PARIDAD           PIC 9(01) COMP VALUE ZEROS.
039600 77 WKS-COCIENTE-PARIDAD          PIC 9(11) COMP VALUE ZEROS.
039700 77 WKS-MONTO-PARTIDA-ABS         PIC 9(9)V99 VALUE ZEROS.
039800
039900******************************************************************
040000*      P A R A M E T R O S   D E   L L A M A D A   A C C T M C H1*
040100******************************************************************
040200 77 WKS-PARM-FUNCION              PIC X(10) VALUE SPACES.
040300 77 WKS-PARM-MEMO                 PIC X(100) VALUE SPACES.
040400 77 WKS-PARM-PAYEE                PIC X(40) VALUE SPACES.
040500 77 WKS-PARM-PALABRA-CLAVE        PIC X(40) VALUE SPACES.
040600 77 WKS-PARM-CTA-BLOQ-1           PIC X(120) VALUE SPACES.
040700 77 WKS-PARM-CTA-BLOQ-2           PIC X(120) VALUE SPACES.
040800 77 WKS-PARM-CTA-RESULTADO        PIC X(120) VALUE SPACES.
040900 77 WKS-PARM-HALLADO              PIC X(01) VALUE "N".
041000    88 PARM-CUENTA-HALLADA                   VALUE "S".
041100 77 WKS-SECUENCIA-TRANX-TXT       PIC 9(07) VALUE ZEROS.
041200
041300 PROCEDURE DIVISION.
041400******************************************************************
041500*               S E C C I O N    P R I N C I P A L               *
041600******************************************************************
041700 1000-000-PRINCIPAL.
041800     PERFORM 1010-ABRIR-ARCHIVOS THRU 1010-ABRIR-ARCHIVOS-E
041900     PERFORM 1020-CARGAR-MAPA-CUENTAS THRU 1020-CARGAR-MAPA-CUENTAS-E
042000     PERFORM 1050-CARGAR-HISTORIA-LIBRO-MAYOR THRU
042100             1050-CARGAR-HISTORIA-LIBRO-MAYOR-E
042200     PERFORM 1080-OBTENER-FECHA-SISTEMA THRU
042300             1080-OBTENER-FECHA-SISTEMA-E
042400     MOVE WKS-CANT-HISTORIA    TO WKS-SECUENCIA-TRANX
042500     PERFORM 1090-PROCESAR-ARCHIVO-CSV THRU 1090-PROCESAR-ARCHIVO-CSV-E
042600             UNTIL FIN-CSV
042700     PERFORM 1590-IMPRIMIR-RESUMEN THRU 1590-IMPRIMIR-RESUMEN-E
042800     PERFORM 1620-CERRAR-ARCHIVOS THRU 1620-CERRAR-ARCHIVOS-E
042900     STOP RUN.
043000 1000-000-PRINCIPAL-E.
043100            EXIT.
043200
043300******************************************************************
043400*              A P E R T U R A   D E   A R C H I V O S           *
043500******************************************************************
043600 1010-ABRIR-ARCHIVOS.
043700     OPEN INPUT  CSVENT CTAMAE LMHIST
043800          OUTPUT LMSALI LMDUPL
043900
044000     IF FS-CSVENT NOT = 0
044100        MOVE "OPEN"     TO ACCION
044200        MOVE SPACES     TO LLAVE
044300        MOVE "CSVENT"   TO ARCHIVO
044400        DISPLAY ">>> ERROR AL ABRIR ARCHIVO CSVENT, STATUS: "
044500                FS-CSVENT
044600        GO TO 1015-ERROR-DE-APERTURA.
044700
044800     IF FS-CTAMAE NOT = 0
044900        MOVE "OPEN"     TO ACCION
045000        MOVE SPACES     TO LLAVE
045100        MOVE "CTAMAE"   TO ARCHIVO
045200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
045300                              FS-CTAMAE, FSE-CTAMAE
045400        GO TO 1015-ERROR-DE-APERTURA.
045500
045600     IF FS-LMHIST NOT = 0
045700        MOVE "OPEN"     TO ACCION
045800        MOVE SPACES     TO LLAVE
045900        MOVE "LMHIST"   TO ARCHIVO
046000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046100                              FS-LMHIST, FSE-LMHIST
046200        GO TO 1015-ERROR-DE-APERTURA.
046300
046400     IF FS-LMSALI NOT = 0
046500        MOVE "OPEN"     TO ACCION
046600        MOVE SPACES     TO LLAVE
046700        MOVE "LMSALI"   TO ARCHIVO
046800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046900                              FS-LMSALI, FSE-LMSALI
047000        GO TO 1015-ERROR-DE-APERTURA.
047100
047200     IF FS-LMDUPL NOT = 0
047300        MOVE "OPEN"     TO ACCION
047400        MOVE SPACES     TO LLAVE
047500        MOVE "LMDUPL"   TO ARCHIVO
047600        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047700                              FS-LMDUPL, FSE-LMDUPL
047800        GO TO 1015-ERROR-DE-APERTURA.
047900
048000     GO TO 1010-ABRIR-ARCHIVOS-E.
048100
048200*   PUNTO UNICO DE SALIDA POR ERROR DE APERTURA, CUALQUIER ARCHIVO
048300 1015-ERROR-DE-APERTURA.
048400     MOVE 91         TO RETURN-CODE
048500     PERFORM 1620-CERRAR-ARCHIVOS THRU 1620-CERRAR-ARCHIVOS-E
048600     STOP RUN.
048700 1010-ABRIR-ARCHIVOS-E.
048800            EXIT.
048900
049000******************************************************************
049100*   C A R G A   D E L   M A P A   D E   C U E N T A S (CTAMAE)   *
049200*   SE EXCLUYEN DEL MAPA LAS CUENTAS CON RUTA QUE CONTIENE       *
049300*   "_Brazil" - NUNCA PUEDEN SER CUENTA LIDER NI CONTRAPARTIDA   *
049400******************************************************************
049500 1020-CARGAR-MAPA-CUENTAS.
049600     PERFORM 1030-LEER-UNA-CUENTA THRU 1030-LEER-UNA-CUENTA-E
049700             UNTIL FS-CTAMAE = 10.
049800 1020-CARGAR-MAPA-CUENTAS-E.
049900            EXIT.
050000
050100*   CUERPO DE LA LECTURA, SEPARADO PARA EVITAR PERFORM EN LINEA
050200 1030-LEER-UNA-CUENTA.
050300     READ CTAMAE NEXT RECORD
050400       AT END
050500          MOVE 10 TO FS-CTAMAE
050600          GO TO 1030-LEER-UNA-CUENTA-E.
050700     IF CTM-RUTA-CUENTA = SPACES
050800        GO TO 1030-LEER-UNA-CUENTA-E.
050900     PERFORM 1040-VERIFICA-CONTIENE-BRASIL THRU
051000             1040-VERIFICA-CONTIENE-BRASIL-E.
051100     IF WKS-FILA-IGNORAR-TODO NOT = 0
051200        GO TO 1030-LEER-UNA-CUENTA-E.
051300     ADD 1 TO WKS-CANT-CUENTAS
051400     MOVE CTM-RUTA-CUENTA
051500          TO WKS-CTA-RUTA (WKS-CANT-CUENTAS)
051600     MOVE CTM-IND-GASTO
051700          TO WKS-CTA-GASTO (WKS-CANT-CUENTAS)
051800     MOVE CTM-IND-TARJETA-CREDITO
051900          TO WKS-CTA-TARJETA-CR (WKS-CANT-CUENTAS).
052000 1030-LEER-UNA-CUENTA-E.
052100            EXIT.
052200
052300*   "_Brazil" ES UNA SUBCADENA LITERAL, SENSIBLE A MAYUSCULAS,
052400*   IGUAL QUE LA VALIDA EL MOTOR DE CATEGORIZACION EN ACCTMCH1
052500 1040-VERIFICA-CONTIENE-BRASIL.
052600     MOVE 0 TO WKS-FILA-IGNORAR-TODO
052700     INSPECT CTM-RUTA-CUENTA TALLYING WKS-I
052800             FOR ALL "_Brazil"
052900     IF WKS-I > 0
053000        MOVE 1 TO WKS-FILA-IGNORAR-TODO
053100     END-IF
053200     MOVE 0 TO WKS-I.
053300 1040-VERIFICA-CONTIENE-BRASIL-E.
053400            EXIT.
053500
053600******************************************************************
053700*   C A R G A   D E L   H I S T O R I C O  (LMHIST) - AGRUPA     *
053800*   REGISTROS CONSECUTIVOS QUE COMPARTEN LMP-NUM-TRANSACCION     *
053900******************************************************************
054000 1050-CARGAR-HISTORIA-LIBRO-MAYOR.
054100     PERFORM 1060-LEER-UNA-PARTIDA-HISTORIA THRU
054200             1060-LEER-UNA-PARTIDA-HISTORIA-E
054300             UNTIL FS-LMHIST = 10.
054400 1050-CARGAR-HISTORIA-LIBRO-MAYOR-E.
054500            EXIT.
054600
054700 1060-LEER-UNA-PARTIDA-HISTORIA.
054800     READ LMHIST NEXT RECORD
054900       AT END
055000          MOVE 10 TO FS-LMHIST
055100          GO TO 1060-LEER-UNA-PARTIDA-HISTORIA-E.
055200     PERFORM 1070-ACUMULAR-PARTIDA-HISTORIA THRU
055300             1070-ACUMULAR-PARTIDA-HISTORIA-E.
055400 1060-LEER-UNA-PARTIDA-HISTORIA-E.
055500            EXIT.
055600
055700 1070-ACUMULAR-PARTIDA-HISTORIA.
055800     IF WKS-CANT-HISTORIA > 0 AND
055900        LMP-NUM-TRANSACCION = WKS-HIST-NUMERO (WKS-CANT-HISTORIA)
056000        MOVE 2 TO WKS-HIST-CANT-PARTIDAS (WKS-CANT-HISTORIA)
056100        MOVE LMP-CTA-DEBITO
056200             TO WKS-HIST-DEBITO (WKS-CANT-HISTORIA, 2)
056300        MOVE LMP-CTA-CREDITO
056400             TO WKS-HIST-CREDITO (WKS-CANT-HISTORIA, 2)
056500        MOVE LMP-MONTO-PARTIDA
056600             TO WKS-HIST-MONTO (WKS-CANT-HISTORIA, 2)
056700     ELSE
056800        ADD 1 TO WKS-CANT-HISTORIA
056900        MOVE LMP-NUM-TRANSACCION TO WKS-HIST-NUMERO (WKS-CANT-HISTORIA)
057000        MOVE LMP-PAYEE           TO WKS-HIST-PAYEE  (WKS-CANT-HISTORIA)
057100        MOVE LMP-MEMO            TO WKS-HIST-MEMO   (WKS-CANT-HISTORIA)
057200        MOVE 1        TO WKS-HIST-CANT-PARTIDAS (WKS-CANT-HISTORIA)
057300        MOVE LMP-CTA-DEBITO
057400             TO WKS-HIST-DEBITO (WKS-CANT-HISTORIA, 1)
057500        MOVE LMP-CTA-CREDITO
057600             TO WKS-HIST-CREDITO (WKS-CANT-HISTORIA, 1)
057700        MOVE LMP-MONTO-PARTIDA
057800             TO WKS-HIST-MONTO (WKS-CANT-HISTORIA, 1)
057900     END-IF.
058000 1070-ACUMULAR-PARTIDA-HISTORIA-E.
058100            EXIT.
058200
058300******************************************************************
058400*   F E C H A   D E L   S I S T E M A  (VENTANA DE SIGLO Y2K)    *
058500******************************************************************
058600 1080-OBTENER-FECHA-SISTEMA.
058700     ACCEPT WKS-FECHA-SISTEMA-YYMMDD FROM DATE
058800*--> VENTANA: AA < 50 SE ASUME SIGLO 20, DE LO CONTRARIO SIGLO 19
058900     IF WKS-SIS-AA < 50
059000        COMPUTE WKS-SIS-ANIO-COMPLETO = 2000 + WKS-SIS-AA
059100     ELSE
059200        COMPUTE WKS-SIS-ANIO-COMPLETO = 1900 + WKS-SIS-AA
059300     END-IF.
059400 1080-OBTENER-FECHA-SISTEMA-E.
059500            EXIT.
059600
059700******************************************************************
059800*        P R O C E S O   D E L   A R C H I V O   C S V           *
059900******************************************************************
060000 1090-PROCESAR-ARCHIVO-CSV.
060100     READ CSVENT
060200       AT END
060300          MOVE 1 TO WKS-FIN-CSV
060400          GO TO 1090-PROCESAR-ARCHIVO-CSV-E.
060500     IF WKS-FILA-ES-ENCABEZADO = 0
060600        PERFORM 1100-QUITAR-BOM THRU 1100-QUITAR-BOM-E
060700        PERFORM 1110-RESOLVER-ENCABEZADO-CSV THRU
060800                1110-RESOLVER-ENCABEZADO-CSV-E
060900        MOVE 1 TO WKS-FILA-ES-ENCABEZADO
061000        GO TO 1090-PROCESAR-ARCHIVO-CSV-E.
061100     PERFORM 1130-TOKENIZAR-FILA THRU 1130-TOKENIZAR-FILA-E
061200     PERFORM 1160-UBICAR-CAMPOS-NOMBRADOS THRU
061300             1160-UBICAR-CAMPOS-NOMBRADOS-E
061400     PERFORM 1180-EVALUAR-FILTRO-DE-FILA THRU
061500             1180-EVALUAR-FILTRO-DE-FILA-E
061600     IF WKS-FILA-IGNORAR-TODO NOT = 0 OR
061700        WKS-FILA-ES-VACIA     NOT = 0
061800        GO TO 1090-PROCESAR-ARCHIVO-CSV-E.
061900     PERFORM 1190-CONSTRUIR-TRANSACCION THRU
062000             1190-CONSTRUIR-TRANSACCION-E
062100     PERFORM 1470-VERIFICAR-DUPLICADO THRU
062200             1470-VERIFICAR-DUPLICADO-E.
062300 1090-PROCESAR-ARCHIVO-CSV-E.
062400            EXIT.
062500
062600*   QUITA EL BOM UTF-8 (EF BB BF) DE LA PRIMERA FILA SI EXISTE
062700 1100-QUITAR-BOM.
062800     IF WKS-CSVE-BOM = X"EFBBBF"
062900        MOVE SPACES TO WKS-CSVE-BOM
063000     END-IF.
063100 1100-QUITAR-BOM-E.
063200            EXIT.
063300
063400*   LA PRIMERA FILA (ENCABEZADO) DEFINE EL ORDEN DE LAS COLUMNAS
063500 1110-RESOLVER-ENCABEZADO-CSV.
063600     MOVE 0 TO WKS-ENC-CANT-COLUMNAS
063700     PERFORM 1130-TOKENIZAR-FILA THRU 1130-TOKENIZAR-FILA-E
063800     MOVE WKS-CANT-CAMPOS-FILA TO WKS-ENC-CANT-COLUMNAS
063900     PERFORM 1120-ASIGNAR-TIPO-COLUMNA THRU 1120-ASIGNAR-TIPO-COLUMNA-E
064000             VARYING WKS-I FROM 1 BY 1
064100             UNTIL WKS-I > WKS-ENC-CANT-COLUMNAS.
064200 1110-RESOLVER-ENCABEZADO-CSV-E.
064300            EXIT.
064400
064500*   CLASIFICA LA COLUMNA WKS-I DEL ENCABEZADO SEGUN SU NOMBRE
064600 1120-ASIGNAR-TIPO-COLUMNA.
064700     MOVE WKS-VALOR-CAMPO (WKS-I) TO WKS-ENC-NOMBRE (WKS-I)
064800     EVALUATE WKS-ENC-NOMBRE (WKS-I)
064900        WHEN "IGNORE"    MOVE WKS-I TO WKS-POS-IGNORAR
065000        WHEN "DATE"      MOVE WKS-I TO WKS-POS-FECHA
065100        WHEN "ACCOUNT"   MOVE WKS-I TO WKS-POS-CUENTA
065200        WHEN "AMOUNT"    MOVE WKS-I TO WKS-POS-MONTO
065300        WHEN "PAYEE"     MOVE WKS-I TO WKS-POS-PAYEE
065400        WHEN "CODE"      MOVE WKS-I TO WKS-POS-CODIGO
065500        WHEN "MEMO"      MOVE WKS-I TO WKS-POS-MEMO
065600        WHEN "KEYWORD"   MOVE WKS-I TO WKS-POS-PALABRA-CLAVE
065700        WHEN "MEMO1" MOVE WKS-I TO WKS-POS-MEMO-N (1)
065800        WHEN "MEMO2" MOVE WKS-I TO WKS-POS-MEMO-N (2)
065900        WHEN "MEMO3" MOVE WKS-I TO WKS-POS-MEMO-N (3)
066000        WHEN "MEMO4" MOVE WKS-I TO WKS-POS-MEMO-N (4)
066100        WHEN "MEMO5" MOVE WKS-I TO WKS-POS-MEMO-N (5)
066200        WHEN "MEMO6" MOVE WKS-I TO WKS-POS-MEMO-N (6)
066300        WHEN "MEMO7" MOVE WKS-I TO WKS-POS-MEMO-N (7)
066400        WHEN "MEMO8" MOVE WKS-I TO WKS-POS-MEMO-N (8)
066500        WHEN "MEMO9" MOVE WKS-I TO WKS-POS-MEMO-N (9)
066600        WHEN OTHER   CONTINUE
066700     END-EVALUATE.
066800 1120-ASIGNAR-TIPO-COLUMNA-E.
066900            EXIT.
067000
067100*   PARTE LA FILA CSV EN CAMPOS SEPARADOS POR COMA, RECORTANDO
067200*   ESPACIOS SOBRANTES DE CADA CAMPO
067300 1130-TOKENIZAR-FILA.
067400     MOVE 0 TO WKS-CANT-CAMPOS-FILA
067500     UNSTRING CSVE-LINEA DELIMITED BY ","
067600              INTO WKS-VALOR-CAMPO (1)  WKS-VALOR-CAMPO (2)
067700                   WKS-VALOR-CAMPO (3)  WKS-VALOR-CAMPO (4)
067800                   WKS-VALOR-CAMPO (5)  WKS-VALOR-CAMPO (6)
067900                   WKS-VALOR-CAMPO (7)  WKS-VALOR-CAMPO (8)
068000                   WKS-VALOR-CAMPO (9)  WKS-VALOR-CAMPO (10)
068100                   WKS-VALOR-CAMPO (11) WKS-VALOR-CAMPO (12)
068200                   WKS-VALOR-CAMPO (13) WKS-VALOR-CAMPO (14)
068300                   WKS-VALOR-CAMPO (15) WKS-VALOR-CAMPO (16)
068400                   WKS-VALOR-CAMPO (17) WKS-VALOR-CAMPO (18)
068500                   WKS-VALOR-CAMPO (19) WKS-VALOR-CAMPO (20)
068600              TALLYING WKS-CANT-CAMPOS-FILA
068700     PERFORM 1140-RECORTAR-CAMPO THRU 1140-RECORTAR-CAMPO-E
068800             VARYING WKS-I FROM 1 BY 1
068900             UNTIL WKS-I > WKS-CANT-CAMPOS-FILA.
069000 1130-TOKENIZAR-FILA-E.
069100            EXIT.
069200
069300*   RECORTA ESPACIOS A LA IZQUIERDA DEL CAMPO WKS-I (SIN USAR
069400*   LA FUNCION INTRINSECA TRIM, SOLO DESPLAZAMIENTO MANUAL)
069500 1140-RECORTAR-CAMPO.
069600     PERFORM 1150-BUSCAR-PRIMER-NO-ESPACIO THRU
069700             1150-BUSCAR-PRIMER-NO-ESPACIO-E
069800             VARYING WKS-J FROM 1 BY 1
069900             UNTIL WKS-J > 100 OR
070000                   WKS-VALOR-CAMPO (WKS-I) (WKS-J:1) NOT = SPACE
070100     IF WKS-J > 1 AND WKS-J < 101
070200        MOVE WKS-VALOR-CAMPO (WKS-I) (WKS-J:) TO WKS-VALOR-CAMPO (WKS-I)
070300     END-IF.
070400 1140-RECORTAR-CAMPO-E.
070500            EXIT.
070600
070700*   CUERPO DEL BARRIDO DE RECORTAR-CAMPO; EL AVANCE LO HACE EL
070800*   PROPIO PERFORM VARYING, AQUI NO HAY NADA QUE HACER
070900 1150-BUSCAR-PRIMER-NO-ESPACIO.
071000     CONTINUE.
071100 1150-BUSCAR-PRIMER-NO-ESPACIO-E.
071200            EXIT.
071300
071400*   DISTRIBUYE LOS CAMPOS TOKENIZADOS A LAS VARIABLES NOMBRADAS
071500*   SEGUN LA POSICION RESUELTA DEL ENCABEZADO
071600 1160-UBICAR-CAMPOS-NOMBRADOS.
071700     MOVE SPACES TO WKS-CAMPOS-FILA-ACTUAL
071800     IF WKS-POS-IGNORAR > 0
071900        MOVE WKS-VALOR-CAMPO (WKS-POS-IGNORAR) TO WKS-FILA-IGNORAR-TXT
072000     END-IF
072100     IF WKS-POS-FECHA > 0
072200        MOVE WKS-VALOR-CAMPO (WKS-POS-FECHA) TO WKS-FILA-FECHA-TEXTO
072300     END-IF
072400     IF WKS-POS-CUENTA > 0
072500        MOVE WKS-VALOR-CAMPO (WKS-POS-CUENTA) TO WKS-FILA-CUENTA-TEXTO
072600     END-IF
072700     IF WKS-POS-MONTO > 0
072800        MOVE WKS-VALOR-CAMPO (WKS-POS-MONTO) TO WKS-FILA-MONTO-TEXTO
072900     END-IF
073000     IF WKS-POS-PAYEE > 0
073100        MOVE WKS-VALOR-CAMPO (WKS-POS-PAYEE) TO WKS-FILA-PAYEE-TEXTO
073200     END-IF
073300     IF WKS-POS-CODIGO > 0
073400        MOVE WKS-VALOR-CAMPO (WKS-POS-CODIGO) TO WKS-FILA-CODIGO-TEXTO
073500     END-IF
073600     IF WKS-POS-MEMO > 0
073700        MOVE WKS-VALOR-CAMPO (WKS-POS-MEMO) TO WKS-FILA-MEMO-TEXTO
073800     END-IF
073900     IF WKS-POS-PALABRA-CLAVE > 0
074000        MOVE WKS-VALOR-CAMPO (WKS-POS-PALABRA-CLAVE)
074100             TO WKS-FILA-PALABRA-CLAVE
074200     END-IF
074300     PERFORM 1170-UBICAR-UN-MEMO-N THRU 1170-UBICAR-UN-MEMO-N-E
074400             VARYING WKS-I FROM 1 BY 1
074500             UNTIL WKS-I > 9.
074600 1160-UBICAR-CAMPOS-NOMBRADOS-E.
074700            EXIT.
074800
074900 1170-UBICAR-UN-MEMO-N.
075000     IF WKS-POS-MEMO-N (WKS-I) > 0
075100        MOVE WKS-VALOR-CAMPO (WKS-POS-MEMO-N (WKS-I))
075200             TO WKS-FILA-MEMO-N-TEXTO (WKS-I)
075300     END-IF.
075400 1170-UBICAR-UN-MEMO-N-E.
075500            EXIT.
075600
075700*   RUTAS DE DESCARTE: IGNORE = "yes", O TODOS LOS CAMPOS VACIOS
075800 1180-EVALUAR-FILTRO-DE-FILA.
075900     MOVE 0 TO WKS-FILA-IGNORAR-TODO
076000     MOVE 0 TO WKS-FILA-ES-VACIA
076100     IF WKS-FILA-IGNORAR-TXT = "yes"
076200        MOVE 1 TO WKS-FILA-IGNORAR-TODO
076300     ELSE
076400        IF WKS-FILA-FECHA-TEXTO  = SPACES AND
076500           WKS-FILA-CUENTA-TEXTO = SPACES AND
076600           WKS-FILA-MONTO-TEXTO  = SPACES AND
076700           WKS-FILA-PAYEE-TEXTO  = SPACES AND
076800           WKS-FILA-CODIGO-TEXTO = SPACES AND
076900           WKS-FILA-MEMO-TEXTO   = SPACES AND
077000           WKS-FILA-PALABRA-CLAVE = SPACES AND
077100           WKS-FILA-IGNORAR-TXT  = SPACES
077200           MOVE 1 TO WKS-FILA-ES-VACIA
077300        END-IF
077400     END-IF.
077500 1180-EVALUAR-FILTRO-DE-FILA-E.
077600            EXIT.
077700
077800******************************************************************
077900*   C O N S T R U C C I O N   D E   L A   T R A N S A C C I O N  *
078000******************************************************************
078100 1190-CONSTRUIR-TRANSACCION.
078200     INITIALIZE WKS-TRANSACCION-ACTUAL
078300     PERFORM 1200-PARSEAR-FECHA THRU 1200-PARSEAR-FECHA-E
078400     PERFORM 1280-RESOLVER-CUENTA-LIDER THRU
078500             1280-RESOLVER-CUENTA-LIDER-E
078600     PERFORM 1310-PARSEAR-MONTO THRU 1310-PARSEAR-MONTO-E
078700     PERFORM 1320-COMPONER-MEMO THRU 1320-COMPONER-MEMO-E
078800     PERFORM 1340-RESOLVER-PAYEE THRU 1340-RESOLVER-PAYEE-E
078900     PERFORM 1360-GENERAR-NUMERO-TRANX THRU 1360-GENERAR-NUMERO-TRANX-E
079000     PERFORM 1370-CALCULAR-PARTIDAS THRU 1370-CALCULAR-PARTIDAS-E
079100     MOVE WKS-FECHA-RESULTADO TO WKS-TRANX-FECHA.
079200 1190-CONSTRUIR-TRANSACCION-E.
079300            EXIT.
079400
079500*   PRUEBA 5 PATRONES DE FECHA EN ORDEN FIJO, LOCALE CANADIENSE,
079600*   SE DETIENE EN EL PRIMERO QUE COINCIDA
079700 1200-PARSEAR-FECHA.
079800     MOVE "N" TO WKS-FECHA-ES-VALIDA
079900     MOVE WKS-FILA-FECHA-TEXTO TO WKS-FECHA-TEXTO-TRABAJO
080000
080100     PERFORM 1210-PROBAR-PATRON-D-MMM-AA THRU
080200             1210-PROBAR-PATRON-D-MMM-AA-E
080300     IF NOT FECHA-ES-VALIDA
080400         PERFORM 1220-PROBAR-PATRON-DD-MM-AAAA THRU
080500                 1220-PROBAR-PATRON-DD-MM-AAAA-E
080600     END-IF
080700     IF NOT FECHA-ES-VALIDA
080800         PERFORM 1230-PROBAR-PATRON-DD-MMM-AAAA THRU
080900                 1230-PROBAR-PATRON-DD-MMM-AAAA-E
081000     END-IF
081100     IF NOT FECHA-ES-VALIDA
081200         PERFORM 1240-PROBAR-PATRON-MMM-PUNTO-D-AAAA THRU
081300                 1240-PROBAR-PATRON-MMM-PUNTO-D-AAAA-E
081400     END-IF
081500     IF NOT FECHA-ES-VALIDA
081600         PERFORM 1250-PROBAR-PATRON-MMM-D-AAAA THRU
081700                 1250-PROBAR-PATRON-MMM-D-AAAA-E
081800     END-IF
081900
082000     IF NOT FECHA-ES-VALIDA
082100        DISPLAY "*** FECHA INVALIDA EN FILA: " WKS-FILA-FECHA-TEXTO
082200        MOVE ZEROS TO WKS-FECHA-RESULTADO
082300     END-IF.
082400 1200-PARSEAR-FECHA-E.
082500            EXIT.
082600
082700*   PATRON 1: d-MMM-yy  (EJ. 3-Jan-24)
082800 1210-PROBAR-PATRON-D-MMM-AA.
082900     UNSTRING WKS-FECHA-TEXTO-TRABAJO DELIMITED BY "-"
083000              INTO WKS-FECHA-DIA-TXT WKS-FECHA-MES-ABREV
083100                   WKS-FECHA-ANIO-CORTO-TXT
083200        ON OVERFLOW CONTINUE
083300     END-UNSTRING
083400     IF WKS-FECHA-DIA-TXT NUMERIC AND
083500        WKS-FECHA-MES-ABREV NOT = SPACES AND
083600        WKS-FECHA-ANIO-CORTO-TXT NUMERIC
083700        PERFORM 1260-BUSCAR-NUMERO-DE-MES THRU
083800                1260-BUSCAR-NUMERO-DE-MES-E
083900        IF WKS-FEC-MES > 0
084000           IF WKS-FECHA-ANIO-CORTO-TXT < 50
084100              COMPUTE WKS-FEC-ANIO = 2000 + WKS-FECHA-ANIO-CORTO-TXT
084200           ELSE
084300              COMPUTE WKS-FEC-ANIO = 1900 + WKS-FECHA-ANIO-CORTO-TXT
084400           END-IF
084500           MOVE WKS-FECHA-DIA-TXT TO WKS-FEC-DIA
084600           MOVE "S" TO WKS-FECHA-ES-VALIDA
084700        END-IF
084800     END-IF.
084900 1210-PROBAR-PATRON-D-MMM-AA-E.
085000            EXIT.
085100
085200*   PATRON 2: dd/MM/yyyy
085300 1220-PROBAR-PATRON-DD-MM-AAAA.
085400     IF WKS-FECHA-TEXTO-TRABAJO (3:1) = "/" AND
085500        WKS-FECHA-TEXTO-TRABAJO (6:1) = "/"
085600        MOVE WKS-FECHA-TEXTO-TRABAJO (1:2) TO WKS-FECHA-DIA-TXT
085700        MOVE WKS-FECHA-TEXTO-TRABAJO (4:2) TO WKS-FEC-MES
085800        MOVE WKS-FECHA-TEXTO-TRABAJO (7:4) TO WKS-FEC-ANIO
085900        IF WKS-FECHA-DIA-TXT NUMERIC AND WKS-FEC-MES NUMERIC AND
086000           WKS-FEC-ANIO NUMERIC
086100           MOVE WKS-FECHA-DIA-TXT TO WKS-FEC-DIA
086200           MOVE "S" TO WKS-FECHA-ES-VALIDA
086300        END-IF
086400     END-IF.
086500 1220-PROBAR-PATRON-DD-MM-AAAA-E.
086600            EXIT.
086700
086800*   PATRON 3: dd MMM yyyy
086900 1230-PROBAR-PATRON-DD-MMM-AAAA.
087000     IF WKS-FECHA-TEXTO-TRABAJO (3:1) = SPACE AND
087100        WKS-FECHA-TEXTO-TRABAJO (7:1) = SPACE
087200        MOVE WKS-FECHA-TEXTO-TRABAJO (1:2) TO WKS-FECHA-DIA-TXT
087300        MOVE WKS-FECHA-TEXTO-TRABAJO (4:3) TO WKS-FECHA-MES-ABREV
087400        MOVE WKS-FECHA-TEXTO-TRABAJO (8:4) TO WKS-FEC-ANIO
087500        IF WKS-FECHA-DIA-TXT NUMERIC AND WKS-FEC-ANIO NUMERIC
087600           PERFORM 1260-BUSCAR-NUMERO-DE-MES THRU
087700                   1260-BUSCAR-NUMERO-DE-MES-E
087800           IF WKS-FEC-MES > 0
087900              MOVE WKS-FECHA-DIA-TXT TO WKS-FEC-DIA
088000              MOVE "S" TO WKS-FECHA-ES-VALIDA
088100           END-IF
088200        END-IF
088300     END-IF.
088400 1230-PROBAR-PATRON-DD-MMM-AAAA-E.
088500            EXIT.
088600
088700*   PATRON 4: MMM. d, yyyy
088800 1240-PROBAR-PATRON-MMM-PUNTO-D-AAAA.
088900     IF WKS-FECHA-TEXTO-TRABAJO (4:1) = "."
089000        MOVE WKS-FECHA-TEXTO-TRABAJO (1:3) TO WKS-FECHA-MES-ABREV
089100        UNSTRING WKS-FECHA-TEXTO-TRABAJO (6:) DELIMITED BY ","
089200                 INTO WKS-FECHA-DIA-TXT WKS-FECHA-ANIO-TXT
089300           ON OVERFLOW CONTINUE
089400        END-UNSTRING
089500        IF WKS-FECHA-DIA-TXT NUMERIC AND WKS-FECHA-ANIO-TXT NUMERIC
089600           PERFORM 1260-BUSCAR-NUMERO-DE-MES THRU
089700                   1260-BUSCAR-NUMERO-DE-MES-E
089800           IF WKS-FEC-MES > 0
089900              MOVE WKS-FECHA-DIA-TXT  TO WKS-FEC-DIA
090000              MOVE WKS-FECHA-ANIO-TXT TO WKS-FEC-ANIO
090100              MOVE "S" TO WKS-FECHA-ES-VALIDA
090200           END-IF
090300        END-IF
090400     END-IF.
090500 1240-PROBAR-PATRON-MMM-PUNTO-D-AAAA-E.
090600            EXIT.
090700
090800*   PATRON 5: MMM d, yyyy
090900 1250-PROBAR-PATRON-MMM-D-AAAA.
091000     MOVE WKS-FECHA-TEXTO-TRABAJO (1:3) TO WKS-FECHA-MES-ABREV
091100     UNSTRING WKS-FECHA-TEXTO-TRABAJO (5:) DELIMITED BY ","
091200              INTO WKS-FECHA-DIA-TXT WKS-FECHA-ANIO-TXT
091300        ON OVERFLOW CONTINUE
091400     END-UNSTRING
091500     IF WKS-FECHA-DIA-TXT NUMERIC AND WKS-FECHA-ANIO-TXT NUMERIC
091600        PERFORM 1260-BUSCAR-NUMERO-DE-MES THRU
091700                1260-BUSCAR-NUMERO-DE-MES-E
091800        IF WKS-FEC-MES > 0
091900           MOVE WKS-FECHA-DIA-TXT  TO WKS-FEC-DIA
092000           MOVE WKS-FECHA-ANIO-TXT TO WKS-FEC-ANIO
092100           MOVE "S" TO WKS-FECHA-ES-VALIDA
092200        END-IF
092300     END-IF.
092400 1250-PROBAR-PATRON-MMM-D-AAAA-E.
092500            EXIT.
092600
092700*   BUSCA EL ABREVIADO DE MES EN LA TABLA WKS-MES-ABREV (1-12)
092800 1260-BUSCAR-NUMERO-DE-MES.
092900     MOVE 0 TO WKS-FEC-MES
093000     PERFORM 1270-COMPARAR-UN-MES-ABREV THRU
093100             1270-COMPARAR-UN-MES-ABREV-E
093200             VARYING WKS-I FROM 1 BY 1
093300             UNTIL WKS-I > 12.
093400 1260-BUSCAR-NUMERO-DE-MES-E.
093500            EXIT.
093600
093700 1270-COMPARAR-UN-MES-ABREV.
093800     IF WKS-MES-ABREV (WKS-I) = WKS-FECHA-MES-ABREV
093900        MOVE WKS-I TO WKS-FEC-MES
094000     END-IF.
094100 1270-COMPARAR-UN-MES-ABREV-E.
094200            EXIT.
094300
094400*   BUSCA LA CUENTA LIDER: PRIMERO VERBATIM, LUEGO CON PREFIJO
094500*   "Bank Accounts:"
094600 1280-RESOLVER-CUENTA-LIDER.
094700     MOVE SPACES TO WKS-TRANX-CTA-LIDER
094800     PERFORM 1290-COMPARAR-CUENTA-VERBATIM THRU
094900             1290-COMPARAR-CUENTA-VERBATIM-E
095000             VARYING WKS-CTA-IX FROM 1 BY 1
095100             UNTIL WKS-CTA-IX > WKS-CANT-CUENTAS
095200     IF WKS-TRANX-CTA-LIDER = SPACES
095300        STRING "Bank Accounts:" DELIMITED BY SIZE
095400               WKS-FILA-CUENTA-TEXTO DELIMITED BY SPACE
095500               INTO WKS-FECHA-TEXTO-TRABAJO
095600        PERFORM 1300-COMPARAR-CUENTA-CON-PREFIJO THRU
095700                1300-COMPARAR-CUENTA-CON-PREFIJO-E
095800                VARYING WKS-CTA-IX FROM 1 BY 1
095900                UNTIL WKS-CTA-IX > WKS-CANT-CUENTAS
096000     END-IF.
096100 1280-RESOLVER-CUENTA-LIDER-E.
096200            EXIT.
096300
096400 1290-COMPARAR-CUENTA-VERBATIM.
096500     IF WKS-CTA-RUTA (WKS-CTA-IX) = WKS-FILA-CUENTA-TEXTO
096600        MOVE WKS-CTA-RUTA (WKS-CTA-IX) TO WKS-TRANX-CTA-LIDER
096700     END-IF.
096800 1290-COMPARAR-CUENTA-VERBATIM-E.
096900            EXIT.
097000
097100 1300-COMPARAR-CUENTA-CON-PREFIJO.
097200     IF WKS-CTA-RUTA (WKS-CTA-IX) = WKS-FECHA-TEXTO-TRABAJO
097300        MOVE WKS-CTA-RUTA (WKS-CTA-IX) TO WKS-TRANX-CTA-LIDER
097400     END-IF.
097500 1300-COMPARAR-CUENTA-CON-PREFIJO-E.
097600            EXIT.
097700
097800*   QUITA "$" Y ARMA EL MONTO CON SIGNO, SIN USAR NUMVAL
097900 1310-PARSEAR-MONTO.
098000     MOVE WKS-FILA-MONTO-TEXTO TO WKS-MONTO-TRABAJO
098100     INSPECT WKS-MONTO-TRABAJO REPLACING ALL "$" BY SPACE
098200     MOVE "+" TO WKS-MONTO-SIGNO
098300     IF WKS-MONTO-TRABAJO (1:1) = "-"
098400        MOVE "-" TO WKS-MONTO-SIGNO
098500        MOVE SPACE TO WKS-MONTO-TRABAJO (1:1)
098600     END-IF
098700     MOVE ZEROS TO WKS-MONTO-PARTE-ENTERA WKS-MONTO-PARTE-DECIMAL
098800     UNSTRING WKS-MONTO-TRABAJO DELIMITED BY "."
098900              INTO WKS-MONTO-PARTE-ENTERA WKS-MONTO-PARTE-DECIMAL
099000        ON OVERFLOW CONTINUE
099100     END-UNSTRING
099200     COMPUTE WKS-MONTO-TOTAL =
099300             WKS-MONTO-PARTE-ENTERA + (WKS-MONTO-PARTE-DECIMAL / 100)
099400     IF WKS-MONTO-SIGNO = "-"
099500        COMPUTE WKS-MONTO-TOTAL = WKS-MONTO-TOTAL * -1
099600     END-IF.
099700 1310-PARSEAR-MONTO-E.
099800            EXIT.
099900
100000*   CODE SE ANTEPONE COMO "(CODE) ", LUEGO MEMO, MEMO1, MEMO2...
100100*   CADA SEGMENTO ADICIONAL SEPARADO POR " - ", SE DETIENE EN LA
100200*   PRIMERA COLUMNA MEMOn AUSENTE
100300 1320-COMPONER-MEMO.
100400     MOVE SPACES TO WKS-TRANX-MEMO
100500     IF WKS-FILA-CODIGO-TEXTO NOT = SPACES
100600        STRING "(" DELIMITED BY SIZE
100700               WKS-FILA-CODIGO-TEXTO DELIMITED BY SPACE
100800               ") " DELIMITED BY SIZE
100900               INTO WKS-TRANX-MEMO
101000     END-IF
101100     STRING WKS-TRANX-MEMO DELIMITED BY SPACE
101200            WKS-FILA-MEMO-TEXTO DELIMITED BY SPACE
101300            INTO WKS-TRANX-MEMO
101400     PERFORM 1330-AGREGAR-UN-MEMO-N THRU 1330-AGREGAR-UN-MEMO-N-E
101500             VARYING WKS-I FROM 1 BY 1
101600             UNTIL WKS-I > 9 OR WKS-POS-MEMO-N (WKS-I) = 0.
101700 1320-COMPONER-MEMO-E.
101800            EXIT.
101900
102000*   EL PERFORM VARYING SE DETIENE SOLO AL LLEGAR A LA PRIMERA
102100*   COLUMNA MEMOn AUSENTE (VER CONDICION UNTIL ARRIBA)
102200 1330-AGREGAR-UN-MEMO-N.
102300     STRING WKS-TRANX-MEMO DELIMITED BY SPACE
102400            " - " DELIMITED BY SIZE
102500            WKS-FILA-MEMO-N-TEXTO (WKS-I) DELIMITED BY SPACE
102600            INTO WKS-TRANX-MEMO.
102700 1330-AGREGAR-UN-MEMO-N-E.
102800            EXIT.
102900
103000*   PAYEE = "<Nombre>-<Porcentaje>", EJ. "Filipe-50". SI ESTA
103100*   VACIO, SE ASUME "Filipe-50"
103200 1340-RESOLVER-PAYEE.
103300     IF WKS-FILA-PAYEE-TEXTO = SPACES
103400        MOVE "Filipe-50" TO WKS-FILA-PAYEE-TEXTO
103500     END-IF
103600     MOVE WKS-FILA-PAYEE-TEXTO TO WKS-TRANX-PAYEE WKS-PAYEE-TEXTO
103700     MOVE 0 TO WKS-POSICION-GUION
103800     PERFORM 1350-BUSCAR-UN-GUION THRU 1350-BUSCAR-UN-GUION-E
103900             VARYING WKS-PAYEE-IX FROM 1 BY 1
104000             UNTIL WKS-PAYEE-IX > 40
104100     IF WKS-POSICION-GUION > 0
104200        MOVE WKS-FILA-PAYEE-TEXTO (1:WKS-POSICION-GUION - 1)
104300             TO WKS-PAYEE-NOMBRE
104400        MOVE WKS-FILA-PAYEE-TEXTO (WKS-POSICION-GUION + 1:)
104500             TO WKS-PAYEE-PORCENTAJE-TXT
104600        MOVE WKS-PAYEE-PORCENTAJE-TXT TO WKS-PAYEE-PORCENTAJE
104700     ELSE
104800        MOVE WKS-FILA-PAYEE-TEXTO TO WKS-PAYEE-NOMBRE
104900        MOVE 50 TO WKS-PAYEE-PORCENTAJE
105000     END-IF
105100     COMPUTE WKS-PAYEE-FRACCION = WKS-PAYEE-PORCENTAJE / 100
105200     IF WKS-PAYEE-NOMBRE = "Filipe"
105300        MOVE "Brianne" TO WKS-PAYEE-OTRO-NOMBRE
105400     ELSE
105500        MOVE "Filipe"  TO WKS-PAYEE-OTRO-NOMBRE
105600     END-IF.
105700 1340-RESOLVER-PAYEE-E.
105800            EXIT.
105900
106000 1350-BUSCAR-UN-GUION.
106100     IF WKS-POSICION-GUION = 0 AND
106200        WKS-PAYEE-CARACTER (WKS-PAYEE-IX) = "-"
106300        SET WKS-POSICION-GUION TO WKS-PAYEE-IX
106400     END-IF.
106500 1350-BUSCAR-UN-GUION-E.
106600            EXIT.
106700
106800*   "[AAAA-M] secuencia" - CONTADOR DE VIDA DEL PROCESO, NO SE
106900*   REINICIA POR ARCHIVO; ARRANCA EN CANTIDAD-HISTORICO + 1
107000 1360-GENERAR-NUMERO-TRANX.
107100     ADD 1 TO WKS-SECUENCIA-TRANX
107200     MOVE WKS-SECUENCIA-TRANX TO WKS-SECUENCIA-TRANX-TXT
107300     STRING "[" DELIMITED BY SIZE
107400            WKS-SIS-ANIO-COMPLETO DELIMITED BY SIZE
107500            "-" DELIMITED BY SIZE
107600            WKS-SIS-MES DELIMITED BY SIZE
107700            "] " DELIMITED BY SIZE
107800            WKS-SECUENCIA-TRANX-TXT DELIMITED BY SIZE
107900            INTO WKS-TRANX-NUMERO.
108000 1360-GENERAR-NUMERO-TRANX-E.
108100            EXIT.
108200
108300******************************************************************
108400*    C A L C U L O   D E   P A R T I D A S   Y   C A T E G O -   *
108500*    R I Z A C I O N   A U T O M A T I C A                       *
108600******************************************************************
108700 1370-CALCULAR-PARTIDAS.
108800*--> PARTIDA 1: SIEMPRE CONTRA CUENTA LIDER Y PAYEE PRINCIPAL
108900*   SIN ROUNDED: SE CONSERVAN LOS 4 DECIMALES EXACTOS PARA EL
109000*   REDONDEO HALF-EVEN MANUAL DE REDONDEAR-HALF-EVEN-PARTIDA-1
109100     COMPUTE WKS-PRODUCTO-BRUTO =
109200             WKS-MONTO-TOTAL * WKS-PAYEE-FRACCION
109300     PERFORM 1380-REDONDEAR-HALF-EVEN-PARTIDA-1 THRU
109400             1380-REDONDEAR-HALF-EVEN-PARTIDA-1-E
109500
109600     MOVE "BUSCAR"          TO WKS-PARM-FUNCION
109700     MOVE WKS-TRANX-MEMO    TO WKS-PARM-MEMO
109800     MOVE WKS-PAYEE-NOMBRE  TO WKS-PARM-PAYEE
109900     MOVE WKS-FILA-PALABRA-CLAVE TO WKS-PARM-PALABRA-CLAVE
110000     MOVE SPACES            TO WKS-PARM-CTA-BLOQ-1 WKS-PARM-CTA-BLOQ-2
110100     IF WKS-FILA-PALABRA-CLAVE NOT = SPACES
110200        MOVE "AUMENTAR" TO WKS-PARM-FUNCION
110300        PERFORM 1390-LLAMAR-ACCTMCH1 THRU 1390-LLAMAR-ACCTMCH1-E
110400        MOVE "BUSCAR" TO WKS-PARM-FUNCION
110500     END-IF
110600     PERFORM 1390-LLAMAR-ACCTMCH1 THRU 1390-LLAMAR-ACCTMCH1-E
110700     IF PARM-CUENTA-HALLADA
110800        MOVE WKS-PARM-CTA-RESULTADO TO WKS-TRANX-CTA-PAYEE-1
110900        PERFORM 1420-REGISTRAR-AUTOCATEGORIA THRU
111000                1420-REGISTRAR-AUTOCATEGORIA-E
111100     ELSE
111200        PERFORM 1400-ARMAR-CUENTA-SIN-CATEGORIA-1 THRU
111300                1400-ARMAR-CUENTA-SIN-CATEGORIA-1-E
111400     END-IF
111500     PERFORM 1450-ASIGNAR-DEBITO-CREDITO-1 THRU
111600             1450-ASIGNAR-DEBITO-CREDITO-1-E
111700
111800*--> PARTIDA 2: SOLO SI EL REMANENTE ES DISTINTO DE CERO
111900     COMPUTE WKS-TRANX-2-MONTO = WKS-MONTO-TOTAL - WKS-TRANX-1-MONTO
112000     MOVE 1 TO WKS-CANT-PARTIDAS-ACTUAL
112100     IF WKS-TRANX-2-MONTO NOT = 0
112200        MOVE 2 TO WKS-CANT-PARTIDAS-ACTUAL
112300        MOVE 1 TO WKS-HAY-SEGUNDA-PARTIDA
112400        MOVE "BUSCAR"  TO WKS-PARM-FUNCION
112500        MOVE WKS-TRANX-MEMO TO WKS-PARM-MEMO
112600        MOVE WKS-PAYEE-OTRO-NOMBRE TO WKS-PARM-PAYEE
112700        MOVE WKS-FILA-PALABRA-CLAVE TO WKS-PARM-PALABRA-CLAVE
112800        MOVE WKS-TRANX-1-DEBITO  TO WKS-PARM-CTA-BLOQ-1
112900        MOVE WKS-TRANX-1-CREDITO TO WKS-PARM-CTA-BLOQ-2
113000        PERFORM 1390-LLAMAR-ACCTMCH1 THRU 1390-LLAMAR-ACCTMCH1-E
113100        IF PARM-CUENTA-HALLADA
113200           MOVE WKS-PARM-CTA-RESULTADO TO WKS-TRANX-CTA-PAYEE-2
113300           PERFORM 1420-REGISTRAR-AUTOCATEGORIA THRU
113400                   1420-REGISTRAR-AUTOCATEGORIA-E
113500        ELSE
113600           PERFORM 1410-ARMAR-CUENTA-SIN-CATEGORIA-2 THRU
113700                   1410-ARMAR-CUENTA-SIN-CATEGORIA-2-E
113800        END-IF
113900        PERFORM 1460-ASIGNAR-DEBITO-CREDITO-2 THRU
114000                1460-ASIGNAR-DEBITO-CREDITO-2-E
114100     ELSE
114200        MOVE 0 TO WKS-HAY-SEGUNDA-PARTIDA
114300     END-IF.
114400 1370-CALCULAR-PARTIDAS-E.
114500            EXIT.
114600
114700*   REDONDEO BANCARIO (HALF_EVEN) DEL MONTO DE LA PARTIDA 1,
114800*   SIN USAR ROUNDED NI FUNCIONES INTRINSECAS
114900 1380-REDONDEAR-HALF-EVEN-PARTIDA-1.
115000     IF WKS-PRODUCTO-BRUTO < 0
115100        MOVE "-" TO WKS-SIGNO-PRODUCTO
115200        COMPUTE WKS-PRODUCTO-ABS = WKS-PRODUCTO-BRUTO * -1
115300     ELSE
115400        MOVE "+" TO WKS-SIGNO-PRODUCTO
115500        MOVE WKS-PRODUCTO-BRUTO TO WKS-PRODUCTO-ABS
115600     END-IF
115700
115800*--> DIGITOS 1-9 = PARTE ENTERA, 10-11 = CENTAVOS, 12-13 = RESTO
115900     COMPUTE WKS-CENTAVOS-BASE =
116000             (WKS-PROD-DIGITO (1) * 100000000) +
116100             (WKS-PROD-DIGITO (2) * 10000000)  +
116200             (WKS-PROD-DIGITO (3) * 1000000)   +
116300             (WKS-PROD-DIGITO (4) * 100000)     +
116400             (WKS-PROD-DIGITO (5) * 10000)      +
116500             (WKS-PROD-DIGITO (6) * 1000)       +
116600             (WKS-PROD-DIGITO (7) * 100)        +
116700             (WKS-PROD-DIGITO (8) * 10)         +
116800             (WKS-PROD-DIGITO (9))
116900     COMPUTE WKS-CENTAVOS-BASE =
117000             (WKS-CENTAVOS-BASE * 100) +
117100             (WKS-PROD-DIGITO (10) * 10) + WKS-PROD-DIGITO (11)
117200     COMPUTE WKS-REMANENTE-DECIMO-MILESIMO =
117300             (WKS-PROD-DIGITO (12) * 10) + WKS-PROD-DIGITO (13)
117400
117500     IF WKS-REMANENTE-DECIMO-MILESIMO > 50
117600        ADD 1 TO WKS-CENTAVOS-BASE
117700     ELSE
117800        IF WKS-REMANENTE-DECIMO-MILESIMO = 50
117900           DIVIDE WKS-CENTAVOS-BASE BY 2
118000                  GIVING WKS-COCIENTE-PARIDAD
118100                  REMAINDER WKS-RESIDUO-PARIDAD
118200           IF WKS-RESIDUO-PARIDAD NOT = 0
118300              ADD 1 TO WKS-CENTAVOS-BASE
118400           END-IF
118500        END-IF
118600     END-IF
118700
118800     COMPUTE WKS-MONTO-PARTIDA-ABS = WKS-CENTAVOS-BASE / 100
118900     IF WKS-SIGNO-PRODUCTO = "-"
119000        COMPUTE WKS-TRANX-1-MONTO = WKS-MONTO-PARTIDA-ABS * -1
119100     ELSE
119200        MOVE WKS-MONTO-PARTIDA-ABS TO WKS-TRANX-1-MONTO
119300     END-IF.
119400 1380-REDONDEAR-HALF-EVEN-PARTIDA-1-E.
119500            EXIT.
119600
119700 1390-LLAMAR-ACCTMCH1.
119800     MOVE SPACES TO WKS-PARM-CTA-RESULTADO
119900     MOVE "N"    TO WKS-PARM-HALLADO
120000     CALL "ACCTMCH1" USING WKS-PARM-FUNCION, WKS-PARM-MEMO,
120100                           WKS-PARM-PAYEE, WKS-PARM-PALABRA-CLAVE,
120200                           WKS-PARM-CTA-BLOQ-1, WKS-PARM-CTA-BLOQ-2,
120300                           WKS-PARM-CTA-RESULTADO, WKS-PARM-HALLADO
120400     END-CALL.
120500 1390-LLAMAR-ACCTMCH1-E.
120600            EXIT.
120700
120800*   SIN CATEGORIA: "Expenses:<Payee>:NoCategory"
120900 1400-ARMAR-CUENTA-SIN-CATEGORIA-1.
121000     STRING "Expenses:" DELIMITED BY SIZE
121100            WKS-PAYEE-NOMBRE DELIMITED BY SPACE
121200            ":NoCategory" DELIMITED BY SIZE
121300            INTO WKS-TRANX-CTA-PAYEE-1
121400     PERFORM 1430-REGISTRAR-SINCATEGORIA-1 THRU
121500             1430-REGISTRAR-SINCATEGORIA-1-E.
121600 1400-ARMAR-CUENTA-SIN-CATEGORIA-1-E.
121700            EXIT.
121800
121900 1410-ARMAR-CUENTA-SIN-CATEGORIA-2.
122000     STRING "Expenses:" DELIMITED BY SIZE
122100            WKS-PAYEE-OTRO-NOMBRE DELIMITED BY SPACE
122200            ":NoCategory" DELIMITED BY SIZE
122300            INTO WKS-TRANX-CTA-PAYEE-2
122400     PERFORM 1440-REGISTRAR-SINCATEGORIA-2 THRU
122500             1440-REGISTRAR-SINCATEGORIA-2-E.
122600 1410-ARMAR-CUENTA-SIN-CATEGORIA-2-E.
122700            EXIT.
122800
122900 1420-REGISTRAR-AUTOCATEGORIA.
123000     ADD 1 TO WKS-CANT-AUTOCAT
123100     MOVE WKS-TRANX-MEMO          TO WKS-AUTOCAT-MEMO (WKS-CANT-AUTOCAT)
123200     MOVE WKS-PARM-CTA-RESULTADO
123300          TO WKS-AUTOCAT-CUENTA (WKS-CANT-AUTOCAT).
123400 1420-REGISTRAR-AUTOCATEGORIA-E.
123500            EXIT.
123600
123700 1430-REGISTRAR-SINCATEGORIA-1.
123800     ADD 1 TO WKS-CANT-SINCAT
123900     MOVE WKS-TRANX-MEMO        TO WKS-SINCAT-MEMO (WKS-CANT-SINCAT)
124000     MOVE WKS-TRANX-CTA-PAYEE-1 TO WKS-SINCAT-CUENTA (WKS-CANT-SINCAT).
124100 1430-REGISTRAR-SINCATEGORIA-1-E.
124200            EXIT.
124300
124400 1440-REGISTRAR-SINCATEGORIA-2.
124500     ADD 1 TO WKS-CANT-SINCAT
124600     MOVE WKS-TRANX-MEMO        TO WKS-SINCAT-MEMO (WKS-CANT-SINCAT)
124700     MOVE WKS-TRANX-CTA-PAYEE-2 TO WKS-SINCAT-CUENTA (WKS-CANT-SINCAT).
124800 1440-REGISTRAR-SINCATEGORIA-2-E.
124900            EXIT.
125000
125100*   MONTO > 0: CUENTA LIDER DEBITA, CONTRAPARTIDA ACREDITA
125200*   MONTO <= 0: CONTRAPARTIDA DEBITA, CUENTA LIDER ACREDITA
125300 1450-ASIGNAR-DEBITO-CREDITO-1.
125400     IF WKS-TRANX-1-MONTO > 0
125500        MOVE WKS-TRANX-CTA-LIDER   TO WKS-TRANX-1-DEBITO
125600        MOVE WKS-TRANX-CTA-PAYEE-1 TO WKS-TRANX-1-CREDITO
125700     ELSE
125800        MOVE WKS-TRANX-CTA-PAYEE-1 TO WKS-TRANX-1-DEBITO
125900        MOVE WKS-TRANX-CTA-LIDER   TO WKS-TRANX-1-CREDITO
126000     END-IF.
126100 1450-ASIGNAR-DEBITO-CREDITO-1-E.
126200            EXIT.
126300
126400 1460-ASIGNAR-DEBITO-CREDITO-2.
126500     IF WKS-TRANX-2-MONTO > 0
126600        MOVE WKS-TRANX-CTA-LIDER   TO WKS-TRANX-2-DEBITO
126700        MOVE WKS-TRANX-CTA-PAYEE-2 TO WKS-TRANX-2-CREDITO
126800     ELSE
126900        MOVE WKS-TRANX-CTA-PAYEE-2 TO WKS-TRANX-2-DEBITO
127000        MOVE WKS-TRANX-CTA-LIDER   TO WKS-TRANX-2-CREDITO
127100     END-IF.
127200 1460-ASIGNAR-DEBITO-CREDITO-2-E.
127300            EXIT.
127400
127500******************************************************************
127600*   D E T E C C I O N   D E   D U P L I C A D O S   (IGUAL SIN   *
127700*   CONSIDERAR LA FECHA: MISMO PAYEE, MEMO Y PARTIDAS)           *
127800******************************************************************
127900 1470-VERIFICAR-DUPLICADO.
128000     ADD 1 TO WKS-TOTAL-TRANSACCIONES
128100     MOVE 0 TO WKS-I
128200     PERFORM 1480-BUSCAR-EN-HISTORIA-POR-CUENTA-LIDER THRU
128300             1480-BUSCAR-EN-HISTORIA-POR-CUENTA-LIDER-E
128400     IF WKS-I = 0
128500        PERFORM 1500-BUSCAR-EN-ACEPTADAS-DE-LA-CORRIDA THRU
128600                1500-BUSCAR-EN-ACEPTADAS-DE-LA-CORRIDA-E
128700     END-IF
128800     IF WKS-I > 0
128900        ADD 1 TO WKS-TOTAL-DUPLICADOS
129000        PERFORM 1540-ESCRIBIR-DUPLICADO THRU 1540-ESCRIBIR-DUPLICADO-E
129100     ELSE
129200        ADD 1 TO WKS-TOTAL-FINALES
129300        PERFORM 1520-AGREGAR-A-ACEPTADAS THRU 1520-AGREGAR-A-ACEPTADAS-E
129400        PERFORM 1530-ESCRIBIR-SALIDA THRU 1530-ESCRIBIR-SALIDA-E
129500     END-IF.
129600 1470-VERIFICAR-DUPLICADO-E.
129700            EXIT.
129800
129900*   DUPLICADO CONTRA EL HISTORICO: CUALQUIER TRANSACCION QUE
130000*   TOQUE LA CUENTA LIDER Y SEA IGUAL IGNORANDO LA FECHA
130100 1480-BUSCAR-EN-HISTORIA-POR-CUENTA-LIDER.
130200     PERFORM 1490-COMPARAR-UNA-HISTORIA THRU
130300             1490-COMPARAR-UNA-HISTORIA-E
130400             VARYING WKS-HIST-IX FROM 1 BY 1
130500             UNTIL WKS-HIST-IX > WKS-CANT-HISTORIA OR WKS-I > 0.
130600 1480-BUSCAR-EN-HISTORIA-POR-CUENTA-LIDER-E.
130700            EXIT.
130800
130900 1490-COMPARAR-UNA-HISTORIA.
131000     IF (WKS-HIST-DEBITO (WKS-HIST-IX, 1)  = WKS-TRANX-CTA-LIDER OR
131100         WKS-HIST-CREDITO (WKS-HIST-IX, 1) = WKS-TRANX-CTA-LIDER OR
131200         WKS-HIST-DEBITO (WKS-HIST-IX, 2)  = WKS-TRANX-CTA-LIDER OR
131300         WKS-HIST-CREDITO (WKS-HIST-IX, 2) = WKS-TRANX-CTA-LIDER)
131400        AND WKS-HIST-PAYEE (WKS-HIST-IX) = WKS-TRANX-PAYEE
131500        AND WKS-HIST-MEMO  (WKS-HIST-IX) = WKS-TRANX-MEMO
131600        AND WKS-HIST-CANT-PARTIDAS (WKS-HIST-IX) =
131700            WKS-CANT-PARTIDAS-ACTUAL
131800        IF WKS-CANT-PARTIDAS-ACTUAL = 1
131900           IF WKS-HIST-DEBITO  (WKS-HIST-IX, 1) = WKS-TRANX-1-DEBITO
132000              AND WKS-HIST-CREDITO (WKS-HIST-IX, 1) =
132100                  WKS-TRANX-1-CREDITO
132200              AND WKS-HIST-MONTO (WKS-HIST-IX, 1) = WKS-TRANX-1-MONTO
132300              SET WKS-I TO WKS-HIST-IX
132400           END-IF
132500        ELSE
132600           IF WKS-HIST-DEBITO  (WKS-HIST-IX, 1) = WKS-TRANX-1-DEBITO
132700              AND WKS-HIST-CREDITO (WKS-HIST-IX, 1) =
132800                  WKS-TRANX-1-CREDITO
132900              AND WKS-HIST-MONTO (WKS-HIST-IX, 1) = WKS-TRANX-1-MONTO
133000              AND WKS-HIST-DEBITO (WKS-HIST-IX, 2) =
133100                  WKS-TRANX-2-DEBITO
133200              AND WKS-HIST-CREDITO (WKS-HIST-IX, 2) =
133300                  WKS-TRANX-2-CREDITO
133400              AND WKS-HIST-MONTO (WKS-HIST-IX, 2) = WKS-TRANX-2-MONTO
133500              SET WKS-I TO WKS-HIST-IX
133600           END-IF
133700        END-IF
133800     END-IF.
133900 1490-COMPARAR-UNA-HISTORIA-E.
134000            EXIT.
134100
134200 1500-BUSCAR-EN-ACEPTADAS-DE-LA-CORRIDA.
134300     PERFORM 1510-COMPARAR-UNA-ACEPTADA THRU
134400             1510-COMPARAR-UNA-ACEPTADA-E
134500             VARYING WKS-ACEP-IX FROM 1 BY 1
134600             UNTIL WKS-ACEP-IX > WKS-CANT-ACEPTADAS OR WKS-I > 0.
134700 1500-BUSCAR-EN-ACEPTADAS-DE-LA-CORRIDA-E.
134800            EXIT.
134900
135000 1510-COMPARAR-UNA-ACEPTADA.
135100     IF WKS-ACEP-PAYEE (WKS-ACEP-IX) = WKS-TRANX-PAYEE
135200        AND WKS-ACEP-MEMO (WKS-ACEP-IX) = WKS-TRANX-MEMO
135300        AND WKS-ACEP-CANT-PARTIDAS (WKS-ACEP-IX) =
135400            WKS-CANT-PARTIDAS-ACTUAL
135500        IF WKS-CANT-PARTIDAS-ACTUAL = 1
135600           IF WKS-ACEP-DEBITO  (WKS-ACEP-IX, 1) = WKS-TRANX-1-DEBITO
135700              AND WKS-ACEP-CREDITO (WKS-ACEP-IX, 1) =
135800                  WKS-TRANX-1-CREDITO
135900              AND WKS-ACEP-MONTO (WKS-ACEP-IX, 1) = WKS-TRANX-1-MONTO
136000              SET WKS-I TO WKS-ACEP-IX
136100           END-IF
136200        ELSE
136300           IF WKS-ACEP-DEBITO  (WKS-ACEP-IX, 1) = WKS-TRANX-1-DEBITO
136400              AND WKS-ACEP-CREDITO (WKS-ACEP-IX, 1) =
136500                  WKS-TRANX-1-CREDITO
136600              AND WKS-ACEP-MONTO (WKS-ACEP-IX, 1) = WKS-TRANX-1-MONTO
136700              AND WKS-ACEP-DEBITO (WKS-ACEP-IX, 2) =
136800                  WKS-TRANX-2-DEBITO
136900              AND WKS-ACEP-CREDITO (WKS-ACEP-IX, 2) =
137000                  WKS-TRANX-2-CREDITO
137100              AND WKS-ACEP-MONTO (WKS-ACEP-IX, 2) = WKS-TRANX-2-MONTO
137200              SET WKS-I TO WKS-ACEP-IX
137300           END-IF
137400        END-IF
137500     END-IF.
137600 1510-COMPARAR-UNA-ACEPTADA-E.
137700            EXIT.
137800
137900 1520-AGREGAR-A-ACEPTADAS.
138000     ADD 1 TO WKS-CANT-ACEPTADAS
138100     MOVE WKS-TRANX-NUMERO TO WKS-ACEP-NUMERO (WKS-CANT-ACEPTADAS)
138200     MOVE WKS-TRANX-PAYEE  TO WKS-ACEP-PAYEE  (WKS-CANT-ACEPTADAS)
138300     MOVE WKS-TRANX-MEMO   TO WKS-ACEP-MEMO   (WKS-CANT-ACEPTADAS)
138400     MOVE WKS-CANT-PARTIDAS-ACTUAL
138500          TO WKS-ACEP-CANT-PARTIDAS (WKS-CANT-ACEPTADAS)
138600     MOVE WKS-TRANX-1-DEBITO  TO WKS-ACEP-DEBITO  (WKS-CANT-ACEPTADAS,1)
138700     MOVE WKS-TRANX-1-CREDITO TO WKS-ACEP-CREDITO (WKS-CANT-ACEPTADAS,1)
138800     MOVE WKS-TRANX-1-MONTO   TO WKS-ACEP-MONTO   (WKS-CANT-ACEPTADAS,1)
138900     IF HAY-SEGUNDA-PARTIDA
139000        MOVE WKS-TRANX-2-DEBITO
139100             TO WKS-ACEP-DEBITO  (WKS-CANT-ACEPTADAS,2)
139200        MOVE WKS-TRANX-2-CREDITO
139300             TO WKS-ACEP-CREDITO (WKS-CANT-ACEPTADAS,2)
139400        MOVE WKS-TRANX-2-MONTO
139500             TO WKS-ACEP-MONTO   (WKS-CANT-ACEPTADAS,2)
139600     END-IF.
139700 1520-AGREGAR-A-ACEPTADAS-E.
139800            EXIT.
139900
140000******************************************************************
140100*            E S C R I T U R A   D E   S A L I D A S             *
140200******************************************************************
140300 1530-ESCRIBIR-SALIDA.
140400     PERFORM 1550-ARMAR-PARTIDA-1-SALIDA THRU
140500             1550-ARMAR-PARTIDA-1-SALIDA-E
140600     WRITE LMS-REGISTRO
140700     IF HAY-SEGUNDA-PARTIDA
140800        PERFORM 1560-ARMAR-PARTIDA-2-SALIDA THRU
140900                1560-ARMAR-PARTIDA-2-SALIDA-E
141000        WRITE LMS-REGISTRO
141100     END-IF.
141200 1530-ESCRIBIR-SALIDA-E.
141300            EXIT.
141400
141500 1540-ESCRIBIR-DUPLICADO.
141600     PERFORM 1570-ARMAR-PARTIDA-1-DUPLICADO THRU
141700             1570-ARMAR-PARTIDA-1-DUPLICADO-E
141800     WRITE LMD-REGISTRO
141900     IF HAY-SEGUNDA-PARTIDA
142000        PERFORM 1580-ARMAR-PARTIDA-2-DUPLICADO THRU
142100                1580-ARMAR-PARTIDA-2-DUPLICADO-E
142200        WRITE LMD-REGISTRO
142300     END-IF.
142400 1540-ESCRIBIR-DUPLICADO-E.
142500            EXIT.
142600
142700 1550-ARMAR-PARTIDA-1-SALIDA.
142800     INITIALIZE LMS-REGISTRO
142900     MOVE WKS-TRANX-NUMERO   TO LMS-NUM-TRANSACCION
143000     MOVE WKS-TRANX-FECHA    TO LMS-FECHA
143100     MOVE WKS-TRANX-PAYEE    TO LMS-PAYEE
143200     MOVE WKS-TRANX-MEMO     TO LMS-MEMO
143300     MOVE 1                  TO LMS-NUM-PARTIDA
143400     MOVE WKS-TRANX-1-DEBITO  TO LMS-CTA-DEBITO
143500     MOVE WKS-TRANX-1-CREDITO TO LMS-CTA-CREDITO
143600     MOVE WKS-TRANX-1-MONTO   TO LMS-MONTO-PARTIDA
143700     MOVE WKS-TRANX-MEMO      TO LMS-MEMO-PARTIDA.
143800 1550-ARMAR-PARTIDA-1-SALIDA-E.
143900            EXIT.
144000
144100 1560-ARMAR-PARTIDA-2-SALIDA.
144200     INITIALIZE LMS-REGISTRO
144300     MOVE WKS-TRANX-NUMERO   TO LMS-NUM-TRANSACCION
144400     MOVE WKS-TRANX-FECHA    TO LMS-FECHA
144500     MOVE WKS-TRANX-PAYEE    TO LMS-PAYEE
144600     MOVE WKS-TRANX-MEMO     TO LMS-MEMO
144700     MOVE 2                  TO LMS-NUM-PARTIDA
144800     MOVE WKS-TRANX-2-DEBITO  TO LMS-CTA-DEBITO
144900     MOVE WKS-TRANX-2-CREDITO TO LMS-CTA-CREDITO
145000     MOVE WKS-TRANX-2-MONTO   TO LMS-MONTO-PARTIDA
145100     MOVE WKS-TRANX-MEMO      TO LMS-MEMO-PARTIDA.
145200 1560-ARMAR-PARTIDA-2-SALIDA-E.
145300            EXIT.
145400
145500 1570-ARMAR-PARTIDA-1-DUPLICADO.
145600     INITIALIZE LMD-REGISTRO
145700     MOVE WKS-TRANX-NUMERO   TO LMD-NUM-TRANSACCION
145800     MOVE WKS-TRANX-FECHA    TO LMD-FECHA
145900     MOVE WKS-TRANX-PAYEE    TO LMD-PAYEE
146000     MOVE WKS-TRANX-MEMO     TO LMD-MEMO
146100     MOVE 1                  TO LMD-NUM-PARTIDA
146200     MOVE WKS-TRANX-1-DEBITO  TO LMD-CTA-DEBITO
146300     MOVE WKS-TRANX-1-CREDITO TO LMD-CTA-CREDITO
146400     MOVE WKS-TRANX-1-MONTO   TO LMD-MONTO-PARTIDA
146500     MOVE WKS-TRANX-MEMO      TO LMD-MEMO-PARTIDA.
146600 1570-ARMAR-PARTIDA-1-DUPLICADO-E.
146700            EXIT.
146800
146900 1580-ARMAR-PARTIDA-2-DUPLICADO.
147000     INITIALIZE LMD-REGISTRO
147100     MOVE WKS-TRANX-NUMERO   TO LMD-NUM-TRANSACCION
147200     MOVE WKS-TRANX-FECHA    TO LMD-FECHA
147300     MOVE WKS-TRANX-PAYEE    TO LMD-PAYEE
147400     MOVE WKS-TRANX-MEMO     TO LMD-MEMO
147500     MOVE 2                  TO LMD-NUM-PARTIDA
147600     MOVE WKS-TRANX-2-DEBITO  TO LMD-CTA-DEBITO
147700     MOVE WKS-TRANX-2-CREDITO TO LMD-CTA-CREDITO
147800     MOVE WKS-TRANX-2-MONTO   TO LMD-MONTO-PARTIDA
147900     MOVE WKS-TRANX-MEMO      TO LMD-MEMO-PARTIDA.
148000 1580-ARMAR-PARTIDA-2-DUPLICADO-E.
148100            EXIT.
148200
148300******************************************************************
148400*       R E S U M E N   D E   F I N   D E   C O R R I D A        *
148500******************************************************************
148600 1590-IMPRIMIR-RESUMEN.
148700     DISPLAY "******************************************"
148800     MOVE WKS-CANT-CUENTAS          TO WKS-MASCARA
148900     DISPLAY "NUM ACCOUNTS               : " WKS-MASCARA
149000     MOVE WKS-TOTAL-TRANSACCIONES   TO WKS-MASCARA
149100     DISPLAY "NUM TOTAL CSV TRANSACTIONS : " WKS-MASCARA
149200     MOVE WKS-CANT-AUTOCAT          TO WKS-MASCARA
149300     DISPLAY "NUM AUTOCATEGORY TRANX     : " WKS-MASCARA
149400     PERFORM 1600-MOSTRAR-UNA-AUTOCATEGORIA THRU
149500             1600-MOSTRAR-UNA-AUTOCATEGORIA-E
149600             VARYING WKS-AUTOCAT-IX FROM 1 BY 1
149700             UNTIL WKS-AUTOCAT-IX > WKS-CANT-AUTOCAT
149800     MOVE WKS-CANT-SINCAT           TO WKS-MASCARA
149900     DISPLAY "NUM NO CATEGORY TRANX      : " WKS-MASCARA
150000     PERFORM 1610-MOSTRAR-UNA-SINCATEGORIA THRU
150100             1610-MOSTRAR-UNA-SINCATEGORIA-E
150200             VARYING WKS-SINCAT-IX FROM 1 BY 1
150300             UNTIL WKS-SINCAT-IX > WKS-CANT-SINCAT
150400     MOVE WKS-TOTAL-DUPLICADOS      TO WKS-MASCARA
150500     DISPLAY "NUM DUPLICATED TRANX       : " WKS-MASCARA
150600     MOVE WKS-TOTAL-FINALES         TO WKS-MASCARA
150700     DISPLAY "NUM FINAL TRANSACTIONS     : " WKS-MASCARA
150800     DISPLAY "******************************************".
150900 1590-IMPRIMIR-RESUMEN-E.
151000            EXIT.
151100
151200 1600-MOSTRAR-UNA-AUTOCATEGORIA.
151300     DISPLAY "    " WKS-AUTOCAT-MEMO (WKS-AUTOCAT-IX)
151400             " -> " WKS-AUTOCAT-CUENTA (WKS-AUTOCAT-IX).
151500 1600-MOSTRAR-UNA-AUTOCATEGORIA-E.
151600            EXIT.
151700
151800 1610-MOSTRAR-UNA-SINCATEGORIA.
151900     DISPLAY "    " WKS-SINCAT-MEMO (WKS-SINCAT-IX)
152000             " -> " WKS-SINCAT-CUENTA (WKS-SINCAT-IX).
152100 1610-MOSTRAR-UNA-SINCATEGORIA-E.
152200            EXIT.
152300
152400 1620-CERRAR-ARCHIVOS.
152500     CLOSE CSVENT CTAMAE LMHIST LMSALI LMDUPL.
152600 1620-CERRAR-ARCHIVOS-E.
152700            EXIT.
