000100******************************************************************
000200*               C T A M A E  -  M A E S T R O   D E                *
000300*                  C U E N T A S   D E L   L I B R O   M A Y O R   *
000400******************************************************************
000500*  FECHA       : 11/03/1991                                       *
000600*  PROGRAMADOR : J. A. SOLORZANO (JASR)                           *
000700*  DESCRIPCION : REGISTRO DEL MAESTRO DE CUENTAS (PLAN DE         *
000800*              : CUENTAS) DEL LIBRO MAYOR PERSONAL. UN REGISTRO   *
000900*              : POR CUENTA, CLAVEADO POR SU RUTA COMPLETA        *
001000*              : (EJ. "Expenses:Filipe:Auto").                    *
001100*  MANTENIMIENTO:                                                 *
001200*  11/03/1991  JASR  TICKET 04410  VERSION INICIAL                *
001300*  02/09/1998  EEDR  TICKET 19004  AJUSTE Y2K - SIN CAMPOS FECHA  *
001400*              :     EN ESTE MAESTRO, SOLO SE REVISA BANDERAS     *
001500*  04/03/2024  MQAL  TICKET 27115  SE AMPLIA EL REGISTRO A ANCHO  *
001600*              :     DE PRODUCCION: LLAVE NUMERICA, DESCRIPCION,  *
001700*              :     TIPO/MONEDA DE CUENTA Y BITACORA DE ALTA Y   *
001800*              :     ULTIMA MODIFICACION, PARA IGUALAR EL RESTO   *
001900*              :     DE MAESTROS DE LA DIRECCION DE SISTEMAS      *
002000******************************************************************
002100 01  CTM-REGISTRO.
002200******************************************************************
002300*   LLAVE NUMERICA INTERNA DEL MAESTRO (NO USADA POR EL MOTOR DE  *
002400*   CATEGORIZACION, QUE CLAVEA POR CTM-RUTA-CUENTA; SE CONSERVA   *
002500*   PARA FUTURA CARGA/DESCARGA CONTRA EL SISTEMA DE CONTABILIDAD) *
002600******************************************************************
002700     05  CTM-LLAVE-CUENTA.
002800         10  CTM-COD-CUENTA        PIC 9(08).
002900         10  FILLER                PIC X(02).
003000******************************************************************
003100*   RUTA COMPLETA DE LA CUENTA, ESTILO JERARQUICO SEPARADO POR    *
003200*   ":" (EJ. "Expenses:Filipe:Auto"). ES LA LLAVE DE NEGOCIO      *
003300*   USADA POR CSVIMP01 Y ACCTMCH1 PARA TODA COMPARACION.          *
003400******************************************************************
003500     05  CTM-RUTA-CUENTA           PIC X(120).
003600     05  CTM-RUTA-CUENTA-R REDEFINES CTM-RUTA-CUENTA.
003700         10  CTM-RUTA-CUENTA-CAR   PIC X(01)
003800                                   OCCURS 120 TIMES
003900                                   INDEXED BY CTM-RUTA-IX.
004000     05  CTM-DESCRIPCION-CUENTA    PIC X(40).
004100******************************************************************
004200*   BANDERAS DE CLASIFICACION USADAS POR EL MOTOR DE              *
004300*   CATEGORIZACION (ACCTMCH1) Y POR LA CARGA DE CSVIMP01          *
004400******************************************************************
004500     05  CTM-IND-GASTO             PIC X(01).
004600         88  CTM-ES-GASTO                    VALUE 'S'.
004700         88  CTM-NO-ES-GASTO                 VALUE 'N'.
004800     05  CTM-IND-TARJETA-CREDITO   PIC X(01).
004900         88  CTM-ES-TARJETA-CREDITO          VALUE 'S'.
005000         88  CTM-NO-ES-TARJETA-CREDITO       VALUE 'N'.
005100     05  CTM-IND-CUENTA-ACTIVA     PIC X(01)   VALUE 'S'.
005200         88  CTM-CUENTA-ACTIVA               VALUE 'S'.
005300         88  CTM-CUENTA-INACTIVA             VALUE 'N'.
005400******************************************************************
005500*   CLASIFICACION CONTABLE Y MONEDA DE LA CUENTA (INFORMATIVAS,   *
005600*   RESERVADAS PARA EL DIA QUE ESTE MAESTRO ALIMENTE EL SISTEMA   *
005700*   DE CONTABILIDAD; HOY SOLO SE LLENAN POR DEFECTO EN LA CARGA)  *
005800******************************************************************
005900     05  CTM-TIPO-CUENTA           PIC X(02)   VALUE 'GA'.
006000         88  CTM-TIPO-ACTIVO                 VALUE 'AC'.
006100         88  CTM-TIPO-PASIVO                 VALUE 'PA'.
006200         88  CTM-TIPO-GASTO                  VALUE 'GA'.
006300         88  CTM-TIPO-INGRESO                VALUE 'IN'.
006400         88  CTM-TIPO-CAPITAL                VALUE 'CA'.
006500     05  CTM-COD-MONEDA            PIC 9(03)   VALUE 320.
006600         88  CTM-MONEDA-QUETZALES            VALUE 320.
006700         88  CTM-MONEDA-DOLARES              VALUE 840.
006800******************************************************************
006900*   BITACORA DE ALTA Y ULTIMA MODIFICACION DEL REGISTRO           *
007000******************************************************************
007100     05  CTM-FECHA-ALTA            PIC 9(08)   VALUE ZEROS.
007200     05  CTM-FECHA-ULTIMA-MOD      PIC 9(08)   VALUE ZEROS.
007300     05  CTM-USUARIO-ULTIMA-MOD    PIC X(08)   VALUE SPACES.
007400     05  FILLER                    PIC X(40).
