000100******************************************************************
000200*               L M P A R T  -  P A R T I D A   D E L               *
000300*                  L I B R O   M A Y O R   P E R S O N A L          *
000400******************************************************************
000500*  FECHA       : 11/03/1991                                       *
000600*  PROGRAMADOR : J. A. SOLORZANO (JASR)                           *
000700*  DESCRIPCION : UN REGISTRO POR CADA PARTIDA (PIERNA DE PARTIDA  *
000800*              : DOBLE) DE UNA TRANSACCION IMPORTADA. UNA         *
000900*              : TRANSACCION DE DOS PARTIDAS GENERA DOS REGISTROS *
001000*              : CONSECUTIVOS QUE COMPARTEN LMP-NUM-TRANSACCION.  *
001100*              : SE USA TANTO PARA EL HISTORICO (LMHIST) COMO     *
001200*              : PARA LA SALIDA (LMSALI) Y LOS DUPLICADOS         *
001300*              : (LMDUPL) - LAS TRES CON IDENTICO LAYOUT.         *
001400*  MANTENIMIENTO:                                                 *
001500*  11/03/1991  JASR  TICKET 04410  VERSION INICIAL                *
001600*  19/07/1995  RPQC  TICKET 11823  AGREGA LMP-MEMO-PARTIDA PARA   *
001700*              :     CONSERVAR MEMO PROPIO DE CADA PARTIDA        *
001800*  02/09/1998  EEDR  TICKET 19004  AJUSTE Y2K - LMP-FECHA PASA DE *
001900*              :     6 A 8 POSICIONES (CCYYMMDD)                  *
002000*  04/03/2024  MQAL  TICKET 27115  SE AMPLIA EL REGISTRO A ANCHO  *
002100*              :     DE PRODUCCION: LLAVE CON NUMERO DE PARTIDA,  *
002200*              :     DESGLOSE DE FECHA, ESTADO/ORIGEN/MONEDA DE   *
002300*              :     LA PARTIDA Y BITACORA DE CARGA DEL LOTE,     *
002400*              :     PARA IGUALAR EL RESTO DE MAESTROS DE LA      *
002500*              :     DIRECCION DE SISTEMAS                       *
002600******************************************************************
002700 01  LMP-REGISTRO.
002800******************************************************************
002900*   LLAVE DE LA PARTIDA: NUMERO DE TRANSACCION MAS NUMERO DE      *
003000*   PARTIDA (1 O 2) DENTRO DE ESA TRANSACCION                     *
003100******************************************************************
003200     05  LMP-LLAVE-PARTIDA.
003300         10  LMP-NUM-TRANSACCION   PIC X(20).
003400         10  LMP-NUM-PARTIDA       PIC 9(01).
003500******************************************************************
003600*   FECHA DE LA PARTIDA (CCYYMMDD DESDE EL AJUSTE Y2K DE 1998)    *
003700******************************************************************
003800     05  LMP-FECHA                 PIC 9(08).
003900     05  LMP-FECHA-R REDEFINES LMP-FECHA.
004000         10  LMP-FECHA-CCYY        PIC 9(04).
004100         10  LMP-FECHA-MM          PIC 9(02).
004200         10  LMP-FECHA-DD          PIC 9(02).
004300     05  LMP-PAYEE                 PIC X(40).
004400     05  LMP-MEMO                  PIC X(100).
004500     05  LMP-MEMO-PARTIDA          PIC X(100).
004600     05  LMP-CTA-DEBITO            PIC X(120).
004700     05  LMP-CTA-CREDITO           PIC X(120).
004800     05  LMP-MONTO-PARTIDA         PIC S9(9)V99.
004900******************************************************************
005000*   ESTADO, ORIGEN Y MONEDA DE LA PARTIDA (INFORMATIVAS, RESERVA- *
005100*   DAS PARA EL DIA QUE EL HISTORICO ALIMENTE CONTABILIDAD; HOY   *
005200*   SOLO SE LLENAN POR DEFECTO EN LA CARGA)                      *
005300******************************************************************
005400     05  LMP-IND-ESTADO-PARTIDA    PIC X(01)   VALUE 'A'.
005500         88  LMP-PARTIDA-ACTIVA              VALUE 'A'.
005600         88  LMP-PARTIDA-ANULADA             VALUE 'X'.
005700     05  LMP-IND-ORIGEN            PIC X(01)   VALUE 'C'.
005800         88  LMP-ORIGEN-CSV                  VALUE 'C'.
005900         88  LMP-ORIGEN-MANUAL               VALUE 'M'.
006000     05  LMP-COD-MONEDA            PIC 9(03)   VALUE 320.
006100         88  LMP-MONEDA-QUETZALES            VALUE 320.
006200         88  LMP-MONEDA-DOLARES              VALUE 840.
006300******************************************************************
006400*   BITACORA DE CARGA DEL LOTE QUE GENERO ESTA PARTIDA            *
006500******************************************************************
006600     05  LMP-FECHA-CARGA-LOTE      PIC 9(08)   VALUE ZEROS.
006700     05  LMP-USUARIO-CARGA         PIC X(08)   VALUE SPACES.
006800     05  FILLER                    PIC X(30).
