000100******************************************************************
000200* FECHA       : 19/07/1995                                       *
000300* PROGRAMADOR : JOSE ANTONIO SOLORZANO (JASR)                    *
000400* APLICACION  : LIBRO MAYOR PERSONAL                             *
000500* PROGRAMA    : ACCTMCH1                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : LOCALIZA LA MEJOR CUENTA DE CONTRAPARTIDA PARA   *
000800*             : UN MEMO, CON BASE EN LA FRECUENCIA HISTORICA DE  *
000900*             : ASOCIACION MEMO-CUENTA EN EL HISTORICO DEL LIBRO *
001000*             : MAYOR. ES LLAMADA POR CSVIMP01 CON FUNCION       *
001100*             : "AUMENTAR" (SESGO POR PALABRA CLAVE) O "BUSCAR"  *
001200*             : (BUSQUEDA DE LA MEJOR CUENTA).                   *
001300* ARCHIVOS    : LMHIST=C (LECTURA PROPIA, INDEPENDIENTE DE LA DE *
001400*             : CSVIMP01, PARA CONSTRUIR SU TABLA DE FRECUENCIA),*
001500*             : CTAMAE=C (LECTURA PROPIA DEL MAESTRO DE CUENTAS  *
001600*             : PARA LA FUNCION "AUMENTAR")                      *
001700* ACCION (ES) : A=AUMENTAR POR PALABRA CLAVE, B=BUSCAR CUENTA    *
001800* INSTALADO   : 19/07/1995                                       *
001900* BPM/RATIONAL: 11823                                            *
002000* NOMBRE      : MOTOR DE CATEGORIZACION AUTOMATICA DE CONTRAPAR- *
002100*             : TIDA POR FRECUENCIA DE MEMO                      *
002200* PROGRAMA(S) : NO APLICA (ES LLAMADA POR CSVIMP01)               *
002300******************************************************************
002400*                 B I T A C O R A   D E   C A M B I O S          *
002500******************************************************************
002600* 19/07/1995  JASR  TICKET 11823  VERSION INICIAL. TABLA DE      *
002700*             :     FRECUENCIA MEMO/CUENTA CONSTRUIDA UNA SOLA   *
002800*             :     VEZ POR CORRIDA (BANDERA WKS-TABLA-CONSTRUIDA*
002900* 30/11/1996  RPQC  TICKET 13390  LA BUSQUEDA DE MEJOR CUENTA     *
003000*             :     EXCLUYE RUTAS QUE CONTIENEN "_Brazil"        *
003100* 14/03/1997  JASR  TICKET 14077  AGREGA FILTRO DE CUENTA DE     *
003200*             :     TARJETA DE CREDITO CONTRA CUENTAS BLOQUEADAS *
003300* 02/09/1998  EEDR  TICKET 19004  REVISION Y2K - SIN CAMPOS DE   *
003400*             :     FECHA EN ESTA SUBRUTINA, NO REQUIERE CAMBIOS *
003500* 09/01/2023  PEDR  TICKET 22981  AGREGA FUNCION "AUMENTAR" PARA *
003600*             :     SESGAR LA FRECUENCIA POR PALABRA CLAVE       *
003700* 15/01/2023  PEDR  TICKET 23117  LA FUNCION "AUMENTAR" YA NO SE *
003800*             :     LIMITA A CUENTAS CON HISTORIAL; LEE CTAMAE   *
003900*             :     PROPIO PARA SESGAR CUALQUIER CUENTA CUYA     *
004000*             :     RUTA CONTENGA LA PALABRA CLAVE               *
004100* 04/03/2024  MQAL  TICKET 27115  PARRAFOS NUMERADOS CON PERFORM *
004200*             :     ... THRU Y GO TO EN LECTURAS/APERTURA, PARA  *
004300*             :     ALINEAR LA SUBRUTINA AL ESTANDAR DE LA DIR.  *
004400*             :     DE SISTEMAS PARA PROGRAMAS NUEVOS EN COBOL   *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.                    ACCTMCH1.
004800 AUTHOR.                        JOSE ANTONIO SOLORZANO.
004900 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
005000 DATE-WRITTEN.                  19/07/1995.
005100 DATE-COMPILED.
005200 SECURITY.                      CONFIDENCIAL - USO INTERNO.
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS CLASE-ALFABETICO   IS "A" THRU "Z", "a" THRU "z"
005900     UPSI-0 IS WKS-SWITCH-DEPURACION.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT LMHIST ASSIGN TO LMHIST
006400            ORGANIZATION  IS SEQUENTIAL
006500            FILE STATUS   IS FS-LMHIST
006600                             FSE-LMHIST.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007200******************************************************************
007300*   HISTORICO DE TRANSACCIONES YA GRABADAS AL LIBRO MAYOR. SE LEE
007400*   AQUI DE FORMA INDEPENDIENTE A LA LECTURA QUE HACE CSVIMP01,
007500*   UNICAMENTE PARA CONSTRUIR LA TABLA DE FRECUENCIA MEMO/CUENTA.
007600 FD LMHIST
007700     LABEL RECORD STANDARD.
007800     COPY LMPART.
007900
008000*   MAESTRO DE CUENTAS. SE LEE AQUI DE FORMA INDEPENDIENTE A LA
008100*   LECTURA QUE HACE CSVIMP01, UNICAMENTE PARA QUE LA FUNCION
008200*   "AUMENTAR" PUEDA SESGAR CUALQUIER CUENTA DEL MAESTRO, TENGA
008300*   O NO HISTORIAL PREVIO EN LA TABLA DE FRECUENCIA.
008400 FD CTAMAE
008500     LABEL RECORD STANDARD.
008600     COPY CTAMAE.
008700
008800 WORKING-STORAGE SECTION.
008900******************************************************************
009000*           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS         *
009100******************************************************************
009200 01 WKS-FS-STATUS.
009300    02 FS-LMHIST                  PIC 9(02) VALUE ZEROS.
009400    02 FSE-LMHIST.
009500       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
009600       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
009700       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
009800    02 FS-CTAMAE                  PIC 9(02) VALUE ZEROS.
009900    02 FSE-CTAMAE.
010000       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
010100       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
010200       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
010300*      VARIABLES RUTINA DE FSE
010400    02 PROGRAMA                   PIC X(08) VALUE "ACCTMCH1".
010500    02 ARCHIVO                    PIC X(08) VALUE SPACES.
010600    02 ACCION                     PIC X(10) VALUE SPACES.
010700    02 LLAVE                      PIC X(32) VALUE SPACES.
010800    02 FILLER                     PIC X(04) VALUE SPACES.
010900
011000******************************************************************
011100*                        B A N D E R A S                         *
011200******************************************************************
011300 01 WKS-BANDERAS.
011400    02 WKS-TABLA-CONSTRUIDA       PIC 9(01) VALUE ZEROS.
011500       88 TABLA-CONSTRUIDA                  VALUE 1.
011600    02 WKS-FIN-LMHIST             PIC 9(01) VALUE ZEROS.
011700       88 FIN-LMHIST                        VALUE 1.
011800    02 WKS-FIN-CTAMAE             PIC 9(01) VALUE ZEROS.
011900       88 FIN-CTAMAE                        VALUE 1.
012000    02 WKS-SE-HALLO-CANDIDATO     PIC 9(01) VALUE ZEROS.
012100       88 SE-HALLO-CANDIDATO                VALUE 1.
012200    02 FILLER                     PIC X(02) VALUE SPACES.
012300
012400******************************************************************
012500*       C O N T A D O R E S   Y   S U B I N D I C E S            *
012600******************************************************************
012700 01 WKS-CONTADORES.
012800    02 WKS-CANT-FREC              PIC 9(05) COMP VALUE ZEROS.
012900    02 WKS-POS-FREC-HALLADA       PIC 9(05) COMP VALUE ZEROS.
013000    02 WKS-CANT-CUENTAS           PIC 9(05) COMP VALUE ZEROS.
013100    02 WKS-I                      PIC 9(04) COMP VALUE ZEROS.
013200    02 WKS-J                      PIC 9(04) COMP VALUE ZEROS.
013300    02 FILLER                     PIC X(04) VALUE SPACES.
013400
013500******************************************************************
013600*   T A B L A   D E   F R E C U E N C I A   M E M O / C U E N T A *
013700*   UNA FILA POR CADA PAR (MEMO SANEADO, CUENTA TOCADA) VISTO EN  *
013800*   EL HISTORICO, CON SU PUNTAJE ACUMULADO. SE CONSTRUYE UNA SOLA *
013900*   VEZ POR CORRIDA (VER WKS-TABLA-CONSTRUIDA).                   *
014000******************************************************************
014100 01 WKS-TABLA-FRECUENCIA.
014200    02 WKS-FRQ-ITEM OCCURS 0 TO 8000 TIMES
014300                  DEPENDING ON WKS-CANT-FREC
014400                  INDEXED BY WKS-FRQ-IX.
014500       04 WKS-FRQ-MEMO            PIC X(100).
014600       04 WKS-FRQ-CUENTA          PIC X(120).
014700       04 WKS-FRQ-PUNTAJE         PIC S9(5)V999.
014800       04 FILLER                  PIC X(05).
014900
015000******************************************************************
015100*   M A E S T R O   D E   C U E N T A S   E N   M E M O R I A    *
015200*   COPIA LOCAL DE LA RUTA DE CADA CUENTA DEL MAESTRO CTAMAE,     *
015300*   CARGADA UNA SOLA VEZ POR CORRIDA (VER WKS-TABLA-CONSTRUIDA),  *
015400*   USADA UNICAMENTE POR LA FUNCION "AUMENTAR" PARA SESGAR        *
015500*   CUALQUIER CUENTA DEL MAESTRO QUE CONTENGA LA PALABRA CLAVE,   *
015600*   TENGA O NO TOQUES PREVIOS EN LA TABLA DE FRECUENCIA.          *
015700******************************************************************
015800 01 WKS-TABLA-CUENTAS.
015900    02 WKS-CTA-ITEM OCCURS 0 TO 3000 TIMES
016000                  DEPENDING ON WKS-CANT-CUENTAS
016100                  INDEXED BY WKS-CTA-IX.
016200       04 WKS-CTA-RUTA            PIC X(120).
016300       04 FILLER                  PIC X(04).
016400
016500******************************************************************
016600*          R E G I S T R O   D E   H I S T O R I A   (LMHIST)    *
016700*   VISTA AUXILIAR DEL RECORD LEIDO, PARA "TOCAR" AMBAS CUENTAS   *
016800*   (DEBITO Y CREDITO) DE CADA PARTIDA CONTRA EL MEMO DE SU       *
016900*   TRANSACCION PADRE.                                            *
017000******************************************************************
017100 01 WKS-MEMO-SANEADO-ACTUAL       PIC X(100) VALUE SPACES.
017200 01 WKS-MEMO-SANEADO-R REDEFINES WKS-MEMO-SANEADO-ACTUAL.
017300    02 WKS-MEMO-SANEADO-CAR OCCURS 100 TIMES
017400                  PIC X(01) INDEXED BY WKS-MEMO-IX.
017500
017600 01 WKS-CUENTA-CANDIDATA          PIC X(120) VALUE SPACES.
017700 01 WKS-CUENTA-CANDIDATA-R REDEFINES WKS-CUENTA-CANDIDATA.
017800    02 WKS-CUENTA-CANDIDATA-MAY   PIC X(120).
017900
018000 77 WKS-INCREMENTO-PUNTAJE        PIC 9V999 VALUE ZEROS.
018100 77 WKS-MEJOR-PUNTAJE             PIC S9(5)V999 VALUE ZEROS.
018200 77 WKS-VIO-PRIMER-ESPACIO        PIC X(01) VALUE "N".
018300    88 VIO-PRIMER-ESPACIO                   VALUE "S".
018400 77 WKS-VIO-SEGUNDO-TOKEN         PIC X(01) VALUE "N".
018500    88 VIO-SEGUNDO-TOKEN                    VALUE "S".
018600
018700******************************************************************
018800*         V I S T A   M A Y U S C U L A   D E   C U E N T A      *
018900*   USADA PARA DETECTAR CUENTAS DE TARJETA DE CREDITO SIN         *
019000*   IMPORTAR MAYUSCULAS/MINUSCULAS EN LA RUTA ORIGINAL.           *
019100******************************************************************
019200 01 WKS-CUENTA-TRABAJO-TC         PIC X(120) VALUE SPACES.
019300 01 WKS-CUENTA-TRABAJO-TC-R REDEFINES WKS-CUENTA-TRABAJO-TC.
019400    02 WKS-TC-CARACTER OCCURS 120 TIMES
019500                  PIC X(01) INDEXED BY WKS-TC-IX.
019600 77 WKS-RESULTADO-ES-TC           PIC X(01) VALUE "N".
019700    88 CUENTA-ES-TARJETA-CREDITO             VALUE "S".
019800 77 WKS-CANDIDATO-ES-ELEGIBLE      PIC X(01) VALUE "S".
019900 77 WKS-SE-BLOQUEADA-ES-TC         PIC X(01) VALUE "N".
020000
020100 LINKAGE SECTION.
020200 01 LNK-FUNCION                   PIC X(10).
020300 01 LNK-MEMO                      PIC X(100).
020400 01 LNK-PAYEE                     PIC X(40).
020500 01 LNK-PALABRA-CLAVE             PIC X(40).
020600 01 LNK-CTA-BLOQ-1                PIC X(120).
020700 01 LNK-CTA-BLOQ-2                PIC X(120).
020800 01 LNK-CTA-RESULTADO             PIC X(120).
020900 01 LNK-HALLADO                   PIC X(01).
021000
021100 PROCEDURE DIVISION USING LNK-FUNCION, LNK-MEMO, LNK-PAYEE,
021200                           LNK-PALABRA-CLAVE, LNK-CTA-BLOQ-1,
021300                           LNK-CTA-BLOQ-2, LNK-CTA-RESULTADO,
021400                           LNK-HALLADO.
021500******************************************************************
021600*               S E C C I O N    P R I N C I P A L               *
021700******************************************************************
021800 1000-PRINCIPAL.
021900     IF NOT TABLA-CONSTRUIDA
022000        PERFORM 1010-ABRIR-ARCHIVOS THRU 1010-ABRIR-ARCHIVOS-E
022100        PERFORM 1020-CONSTRUIR-TABLA-FRECUENCIA THRU
022200                1020-CONSTRUIR-TABLA-FRECUENCIA-E
022300        PERFORM 1080-CARGAR-MAPA-CUENTAS THRU 1080-CARGAR-MAPA-CUENTAS-E
022400        PERFORM 1180-CERRAR-ARCHIVOS THRU 1180-CERRAR-ARCHIVOS-E
022500        SET TABLA-CONSTRUIDA TO TRUE
022600     END-IF
022700
022800     EVALUATE LNK-FUNCION
022900        WHEN "AUMENTAR"
023000           PERFORM 1100-AUMENTAR-POR-PALABRA-CLAVE THRU
023100                   1100-AUMENTAR-POR-PALABRA-CLAVE-E
023200        WHEN "BUSCAR"
023300           PERFORM 1120-BUSCAR-MEJOR-CUENTA THRU
023400                   1120-BUSCAR-MEJOR-CUENTA-E
023500        WHEN OTHER
023600           CONTINUE
023700     END-EVALUATE
023800
023900     GOBACK.
024000 1000-PRINCIPAL-E.
024100            EXIT.
024200
024300******************************************************************
024400*              A P E R T U R A   D E   A R C H I V O S           *
024500******************************************************************
024600 1010-ABRIR-ARCHIVOS.
024700     OPEN INPUT LMHIST CTAMAE
024800
024900     IF FS-LMHIST NOT = 0
025000        MOVE "OPEN"     TO ACCION
025100        MOVE SPACES     TO LLAVE
025200        MOVE "LMHIST"   TO ARCHIVO
025300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025400                              FS-LMHIST, FSE-LMHIST
025500        GO TO 1015-ERROR-DE-APERTURA.
025600
025700     IF FS-CTAMAE NOT = 0
025800        MOVE "OPEN"     TO ACCION
025900        MOVE SPACES     TO LLAVE
026000        MOVE "CTAMAE"   TO ARCHIVO
026100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026200                              FS-CTAMAE, FSE-CTAMAE
026300        GO TO 1015-ERROR-DE-APERTURA.
026400
026500     GO TO 1010-ABRIR-ARCHIVOS-E.
026600
026700*   PUNTO UNICO DE SALIDA POR ERROR DE APERTURA, CUALQUIER ARCHIVO
026800 1015-ERROR-DE-APERTURA.
026900     MOVE 91         TO RETURN-CODE
027000     PERFORM 1180-CERRAR-ARCHIVOS THRU 1180-CERRAR-ARCHIVOS-E
027100     GOBACK.
027200 1010-ABRIR-ARCHIVOS-E.
027300            EXIT.
027400
027500******************************************************************
027600*   C O N S T R U C C I O N   D E   L A   T A B L A   D E        *
027700*   F R E C U E N C I A   M E M O / C U E N T A (LMHIST)         *
027800*   POR CADA PARTIDA DEL HISTORICO SE "TOCAN" SU CUENTA DEBITO    *
027900*   Y SU CUENTA CREDITO CONTRA EL MEMO SANEADO DE LA TRANSACCION. *
028000******************************************************************
028100 1020-CONSTRUIR-TABLA-FRECUENCIA.
028200     PERFORM 1030-LEER-UNA-HISTORIA-FREC THRU
028300             1030-LEER-UNA-HISTORIA-FREC-E
028400             UNTIL FS-LMHIST = 10.
028500 1020-CONSTRUIR-TABLA-FRECUENCIA-E.
028600            EXIT.
028700
028800*   CUERPO DE LA LECTURA, SEPARADO PARA EVITAR PERFORM EN LINEA
028900 1030-LEER-UNA-HISTORIA-FREC.
029000     READ LMHIST NEXT RECORD
029100       AT END
029200          MOVE 10 TO FS-LMHIST
029300          GO TO 1030-LEER-UNA-HISTORIA-FREC-E.
029400     PERFORM 1040-ACUMULAR-FRECUENCIA-PARTIDA THRU
029500             1040-ACUMULAR-FRECUENCIA-PARTIDA-E.
029600 1030-LEER-UNA-HISTORIA-FREC-E.
029700            EXIT.
029800
029900 1040-ACUMULAR-FRECUENCIA-PARTIDA.
030000     MOVE SPACES TO WKS-MEMO-SANEADO-ACTUAL
030100     MOVE LMP-MEMO TO WKS-MEMO-SANEADO-ACTUAL
030200     PERFORM 1160-SANEAR-MEMO THRU 1160-SANEAR-MEMO-E
030300
030400     IF WKS-MEMO-SANEADO-ACTUAL NOT = SPACES
030500        MOVE LMP-CTA-DEBITO  TO WKS-CUENTA-CANDIDATA
030600        PERFORM 1050-REGISTRAR-TOQUE-CUENTA THRU
030700                1050-REGISTRAR-TOQUE-CUENTA-E
030800        MOVE LMP-CTA-CREDITO TO WKS-CUENTA-CANDIDATA
030900        PERFORM 1050-REGISTRAR-TOQUE-CUENTA THRU
031000                1050-REGISTRAR-TOQUE-CUENTA-E
031100     END-IF.
031200 1040-ACUMULAR-FRECUENCIA-PARTIDA-E.
031300            EXIT.
031400
031500******************************************************************
031600*   A G R E G A   O   A C T U A L I Z A   U N   P U N T A J E    *
031700*   DE FRECUENCIA PARA EL PAR (WKS-MEMO-SANEADO-ACTUAL,           *
031800*   WKS-CUENTA-CANDIDATA). SI LA CUENTA CONTIENE "Expenses" EL    *
031900*   INCREMENTO ES 1.0 * 1.1; EN CASO CONTRARIO ES 1.0.            *
032000******************************************************************
032100 1050-REGISTRAR-TOQUE-CUENTA.
032200     IF WKS-CUENTA-CANDIDATA = SPACES
032300        CONTINUE
032400     ELSE
032500        MOVE 1.000 TO WKS-INCREMENTO-PUNTAJE
032600        INSPECT WKS-CUENTA-CANDIDATA TALLYING WKS-I
032700                FOR ALL "Expenses"
032800        IF WKS-I > 0
032900           MOVE 1.100 TO WKS-INCREMENTO-PUNTAJE
033000        END-IF
033100        MOVE 0 TO WKS-I
033200
033300        PERFORM 1060-BUSCAR-FRECUENCIA-EXACTA THRU
033400                1060-BUSCAR-FRECUENCIA-EXACTA-E
033500        IF WKS-POS-FREC-HALLADA > 0
033600           ADD WKS-INCREMENTO-PUNTAJE
033700               TO WKS-FRQ-PUNTAJE (WKS-POS-FREC-HALLADA)
033800        ELSE
033900           IF WKS-CANT-FREC < 8000
034000              ADD 1 TO WKS-CANT-FREC
034100              MOVE WKS-MEMO-SANEADO-ACTUAL
034200                   TO WKS-FRQ-MEMO (WKS-CANT-FREC)
034300              MOVE WKS-CUENTA-CANDIDATA
034400                   TO WKS-FRQ-CUENTA (WKS-CANT-FREC)
034500              MOVE WKS-INCREMENTO-PUNTAJE
034600                   TO WKS-FRQ-PUNTAJE (WKS-CANT-FREC)
034700           END-IF
034800        END-IF
034900     END-IF.
035000 1050-REGISTRAR-TOQUE-CUENTA-E.
035100            EXIT.
035200
035300*   BUSCA EL PAR (MEMO SANEADO ACTUAL, CUENTA CANDIDATA) EN LA
035400*   TABLA DE FRECUENCIA. DEVUELVE LA POSICION EN
035500*   WKS-POS-FREC-HALLADA, O CERO SI NO EXISTE.
035600 1060-BUSCAR-FRECUENCIA-EXACTA.
035700     MOVE 0 TO WKS-POS-FREC-HALLADA
035800     PERFORM 1070-COMPARAR-UNA-FRECUENCIA THRU
035900             1070-COMPARAR-UNA-FRECUENCIA-E
036000        VARYING WKS-FRQ-IX FROM 1 BY 1
036100        UNTIL WKS-FRQ-IX > WKS-CANT-FREC
036200           OR WKS-POS-FREC-HALLADA > 0.
036300 1060-BUSCAR-FRECUENCIA-EXACTA-E.
036400            EXIT.
036500
036600 1070-COMPARAR-UNA-FRECUENCIA.
036700     IF WKS-FRQ-MEMO (WKS-FRQ-IX)   = WKS-MEMO-SANEADO-ACTUAL AND
036800        WKS-FRQ-CUENTA (WKS-FRQ-IX) = WKS-CUENTA-CANDIDATA
036900        MOVE WKS-FRQ-IX TO WKS-POS-FREC-HALLADA
037000     END-IF.
037100 1070-COMPARAR-UNA-FRECUENCIA-E.
037200            EXIT.
037300
037400******************************************************************
037500*   C A R G A   D E L   M A E S T R O   D E   C U E N T A S      *
037600*   (CTAMAE), PROPIA DE ESTA SUBRUTINA, PARA QUE LA FUNCION       *
037700*   "AUMENTAR" CONOZCA TODA CUENTA DEL MAESTRO Y NO SOLO LAS      *
037800*   QUE YA TIENEN TOQUES EN LA TABLA DE FRECUENCIA.                *
037900******************************************************************
038000 1080-CARGAR-MAPA-CUENTAS.
038100     PERFORM 1090-LEER-UNA-CUENTA THRU 1090-LEER-UNA-CUENTA-E
038200             UNTIL FS-CTAMAE = 10.
038300 1080-CARGAR-MAPA-CUENTAS-E.
038400            EXIT.
038500
038600*   CUERPO DE LA LECTURA, SEPARADO PARA EVITAR PERFORM EN LINEA
038700 1090-LEER-UNA-CUENTA.
038800     READ CTAMAE NEXT RECORD
038900       AT END
039000          MOVE 10 TO FS-CTAMAE
039100          GO TO 1090-LEER-UNA-CUENTA-E.
039200     IF CTM-RUTA-CUENTA = SPACES
039300        GO TO 1090-LEER-UNA-CUENTA-E.
039400     IF WKS-CANT-CUENTAS NOT < 3000
039500        GO TO 1090-LEER-UNA-CUENTA-E.
039600     ADD 1 TO WKS-CANT-CUENTAS
039700     MOVE CTM-RUTA-CUENTA
039800          TO WKS-CTA-RUTA (WKS-CANT-CUENTAS).
039900 1090-LEER-UNA-CUENTA-E.
040000            EXIT.
040100
040200******************************************************************
040300*   S E S G O   P O R   P A L A B R A   C L A V E   (FUNCION     *
040400*   "AUMENTAR"). TODA CUENTA DEL MAESTRO CTAMAE (TENGA O NO      *
040500*   TOQUES PREVIOS EN LA TABLA DE FRECUENCIA) CUYA RUTA CONTENGA *
040600*   LA PALABRA CLAVE RECIBE UN PUNTAJE DE 10.000 CONTRA EL MEMO  *
040700*   ACTUAL (SE SOBREESCRIBE, NO SE SUMA, CUALQUIER PUNTAJE       *
040800*   PREVIO DE ESE PAR).                                          *
040900******************************************************************
041000 1100-AUMENTAR-POR-PALABRA-CLAVE.
041100     MOVE SPACES TO WKS-MEMO-SANEADO-ACTUAL
041200     MOVE LNK-MEMO TO WKS-MEMO-SANEADO-ACTUAL
041300     PERFORM 1160-SANEAR-MEMO THRU 1160-SANEAR-MEMO-E
041400
041500     IF LNK-PALABRA-CLAVE NOT = SPACES AND
041600        WKS-MEMO-SANEADO-ACTUAL NOT = SPACES
041700        PERFORM 1110-APLICAR-SESGO-UNA-FRECUENCIA THRU
041800                1110-APLICAR-SESGO-UNA-FRECUENCIA-E
041900           VARYING WKS-CTA-IX FROM 1 BY 1
042000           UNTIL WKS-CTA-IX > WKS-CANT-CUENTAS
042100     END-IF.
042200 1100-AUMENTAR-POR-PALABRA-CLAVE-E.
042300            EXIT.
042400
042500 1110-APLICAR-SESGO-UNA-FRECUENCIA.
042600     MOVE WKS-CTA-RUTA (WKS-CTA-IX) TO WKS-CUENTA-CANDIDATA
042700     INSPECT WKS-CUENTA-CANDIDATA TALLYING WKS-J
042800             FOR ALL LNK-PALABRA-CLAVE
042900     IF WKS-J > 0
043000        PERFORM 1060-BUSCAR-FRECUENCIA-EXACTA THRU
043100                1060-BUSCAR-FRECUENCIA-EXACTA-E
043200        IF WKS-POS-FREC-HALLADA > 0
043300           MOVE 10.000 TO WKS-FRQ-PUNTAJE (WKS-POS-FREC-HALLADA)
043400        ELSE
043500           IF WKS-CANT-FREC < 8000
043600              ADD 1 TO WKS-CANT-FREC
043700              MOVE WKS-MEMO-SANEADO-ACTUAL
043800                   TO WKS-FRQ-MEMO (WKS-CANT-FREC)
043900              MOVE WKS-CUENTA-CANDIDATA
044000                   TO WKS-FRQ-CUENTA (WKS-CANT-FREC)
044100              MOVE 10.000 TO WKS-FRQ-PUNTAJE (WKS-CANT-FREC)
044200           END-IF
044300        END-IF
044400     END-IF
044500     MOVE 0 TO WKS-J.
044600 1110-APLICAR-SESGO-UNA-FRECUENCIA-E.
044700            EXIT.
044800
044900******************************************************************
045000*   B U S Q U E D A   D E   L A   M E J O R   C U E N T A        *
045100*   (FUNCION "BUSCAR"). RECORRE LA TABLA DE FRECUENCIA PARA EL    *
045200*   MEMO SANEADO ACTUAL Y SE QUEDA CON EL PUNTAJE MAS ALTO ENTRE  *
045300*   LAS CUENTAS QUE PASAN TODOS LOS FILTROS DE ELEGIBILIDAD.      *
045400******************************************************************
045500 1120-BUSCAR-MEJOR-CUENTA.
045600     MOVE SPACES TO WKS-MEMO-SANEADO-ACTUAL
045700     MOVE LNK-MEMO TO WKS-MEMO-SANEADO-ACTUAL
045800     PERFORM 1160-SANEAR-MEMO THRU 1160-SANEAR-MEMO-E
045900
046000     MOVE SPACES TO LNK-CTA-RESULTADO
046100     MOVE "N"    TO LNK-HALLADO
046200     MOVE 0      TO WKS-SE-HALLO-CANDIDATO
046300     MOVE ZEROS  TO WKS-MEJOR-PUNTAJE
046400
046500     IF WKS-MEMO-SANEADO-ACTUAL NOT = SPACES
046600        PERFORM 1130-EVALUAR-UNA-FRECUENCIA THRU
046700                1130-EVALUAR-UNA-FRECUENCIA-E
046800           VARYING WKS-FRQ-IX FROM 1 BY 1
046900           UNTIL WKS-FRQ-IX > WKS-CANT-FREC
047000     END-IF
047100
047200     IF SE-HALLO-CANDIDATO
047300        MOVE "S" TO LNK-HALLADO
047400     END-IF.
047500 1120-BUSCAR-MEJOR-CUENTA-E.
047600            EXIT.
047700
047800 1130-EVALUAR-UNA-FRECUENCIA.
047900*   TODO PUNTAJE DE TABLA ES SIEMPRE MAYOR QUE CERO (MINIMO 1.000,
048000*   O 10.000 POR SESGO DE PALABRA CLAVE), ASI QUE INICIAR EL MEJOR
048100*   PUNTAJE EN CERO BASTA PARA QUE EL PRIMER CANDIDATO ELEGIBLE
048200*   SIEMPRE QUEDE COMO GANADOR Y LOS EMPATES POSTERIORES NO LO
048300*   DESPLACEN (DESEMPATE POR ORDEN DE APARICION).
048400     IF WKS-FRQ-MEMO (WKS-FRQ-IX) = WKS-MEMO-SANEADO-ACTUAL
048500        MOVE WKS-FRQ-CUENTA (WKS-FRQ-IX) TO WKS-CUENTA-CANDIDATA
048600        PERFORM 1140-VERIFICAR-CANDIDATO-ELEGIBLE THRU
048700                1140-VERIFICAR-CANDIDATO-ELEGIBLE-E
048800        IF WKS-CANDIDATO-ES-ELEGIBLE = "S"
048900           IF WKS-FRQ-PUNTAJE (WKS-FRQ-IX) > WKS-MEJOR-PUNTAJE
049000              MOVE WKS-FRQ-PUNTAJE (WKS-FRQ-IX) TO WKS-MEJOR-PUNTAJE
049100              MOVE WKS-CUENTA-CANDIDATA TO LNK-CTA-RESULTADO
049200              MOVE 1 TO WKS-SE-HALLO-CANDIDATO
049300           END-IF
049400        END-IF
049500     END-IF.
049600 1130-EVALUAR-UNA-FRECUENCIA-E.
049700            EXIT.
049800
049900******************************************************************
050000*   F I L T R O S   D E   E L E G I B I L I D A D   D E           *
050100*   C A N D I D A T O  (EN ORDEN, SEGUN REGLA DE NEGOCIO):        *
050200*     1. EXCLUYE RUTA QUE CONTIENE "_Brazil"                     *
050300*     2. SI ES CUENTA DE GASTO, LA RUTA DEBE CONTENER EL PAYEE    *
050400*     3. SI HAY PALABRA CLAVE, LA RUTA DEBE CONTENERLA            *
050500*     4. EXCLUYE CUENTAS BLOQUEADAS 1 Y 2                         *
050600*     5. EXCLUYE TARJETA DE CREDITO SI ALGUNA BLOQUEADA TAMBIEN   *
050700*        ES TARJETA DE CREDITO                                   *
050800******************************************************************
050900 1140-VERIFICAR-CANDIDATO-ELEGIBLE.
051000     MOVE "S" TO WKS-CANDIDATO-ES-ELEGIBLE
051100
051200     INSPECT WKS-CUENTA-CANDIDATA TALLYING WKS-I
051300             FOR ALL "_Brazil"
051400     IF WKS-I > 0
051500        MOVE "N" TO WKS-CANDIDATO-ES-ELEGIBLE
051600     END-IF
051700     MOVE 0 TO WKS-I
051800
051900     IF WKS-CANDIDATO-ES-ELEGIBLE = "S"
052000        INSPECT WKS-CUENTA-CANDIDATA TALLYING WKS-I
052100                FOR ALL "Expenses"
052200        IF WKS-I > 0
052300           MOVE 0 TO WKS-J
052400           IF LNK-PAYEE NOT = SPACES
052500              INSPECT WKS-CUENTA-CANDIDATA TALLYING WKS-J
052600                      FOR ALL LNK-PAYEE
052700           END-IF
052800           IF WKS-J = 0
052900              MOVE "N" TO WKS-CANDIDATO-ES-ELEGIBLE
053000           END-IF
053100           MOVE 0 TO WKS-J
053200        END-IF
053300        MOVE 0 TO WKS-I
053400     END-IF
053500
053600     IF WKS-CANDIDATO-ES-ELEGIBLE = "S" AND LNK-PALABRA-CLAVE NOT =
053700             SPACES
053800        INSPECT WKS-CUENTA-CANDIDATA TALLYING WKS-I
053900                FOR ALL LNK-PALABRA-CLAVE
054000        IF WKS-I = 0
054100           MOVE "N" TO WKS-CANDIDATO-ES-ELEGIBLE
054200        END-IF
054300        MOVE 0 TO WKS-I
054400     END-IF
054500
054600     IF WKS-CANDIDATO-ES-ELEGIBLE = "S"
054700        IF WKS-CUENTA-CANDIDATA = LNK-CTA-BLOQ-1 OR
054800           WKS-CUENTA-CANDIDATA = LNK-CTA-BLOQ-2
054900           MOVE "N" TO WKS-CANDIDATO-ES-ELEGIBLE
055000        END-IF
055100     END-IF
055200
055300     IF WKS-CANDIDATO-ES-ELEGIBLE = "S"
055400        MOVE WKS-CUENTA-CANDIDATA TO WKS-CUENTA-TRABAJO-TC
055500        PERFORM 1150-ES-CUENTA-TARJETA-CREDITO THRU
055600                1150-ES-CUENTA-TARJETA-CREDITO-E
055700        IF CUENTA-ES-TARJETA-CREDITO
055800           MOVE "N" TO WKS-SE-BLOQUEADA-ES-TC
055900           MOVE LNK-CTA-BLOQ-1 TO WKS-CUENTA-TRABAJO-TC
056000           PERFORM 1150-ES-CUENTA-TARJETA-CREDITO THRU
056100                   1150-ES-CUENTA-TARJETA-CREDITO-E
056200           IF CUENTA-ES-TARJETA-CREDITO
056300              MOVE "S" TO WKS-SE-BLOQUEADA-ES-TC
056400           END-IF
056500           MOVE LNK-CTA-BLOQ-2 TO WKS-CUENTA-TRABAJO-TC
056600           PERFORM 1150-ES-CUENTA-TARJETA-CREDITO THRU
056700                   1150-ES-CUENTA-TARJETA-CREDITO-E
056800           IF CUENTA-ES-TARJETA-CREDITO
056900              MOVE "S" TO WKS-SE-BLOQUEADA-ES-TC
057000           END-IF
057100           IF WKS-SE-BLOQUEADA-ES-TC = "S"
057200              MOVE "N" TO WKS-CANDIDATO-ES-ELEGIBLE
057300           END-IF
057400        END-IF
057500     END-IF.
057600 1140-VERIFICAR-CANDIDATO-ELEGIBLE-E.
057700            EXIT.
057800
057900******************************************************************
058000*   D E T E C C I O N   D E   C U E N T A   D E   T A R J E T A  *
058100*   D E   C R E D I T O. LA RUTA RECIBIDA EN                      *
058200*   WKS-CUENTA-TRABAJO-TC SE CONVIERTE A MAYUSCULAS Y SE BUSCA    *
058300*   "MASTERCARD" O ":VISA". RESULTADO EN                          *
058400*   WKS-RESULTADO-ES-TC (88 CUENTA-ES-TARJETA-CREDITO).           *
058500******************************************************************
058600 1150-ES-CUENTA-TARJETA-CREDITO.
058700     MOVE "N" TO WKS-RESULTADO-ES-TC
058800     INSPECT WKS-CUENTA-TRABAJO-TC
058900             CONVERTING "abcdefghijklmnopqrstuvwxyz"
059000                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
059100
059200     MOVE 0 TO WKS-I
059300     INSPECT WKS-CUENTA-TRABAJO-TC TALLYING WKS-I
059400             FOR ALL "MASTERCARD"
059500     IF WKS-I > 0
059600        MOVE "S" TO WKS-RESULTADO-ES-TC
059700     END-IF
059800
059900     MOVE 0 TO WKS-I
060000     INSPECT WKS-CUENTA-TRABAJO-TC TALLYING WKS-I
060100             FOR ALL ":VISA"
060200     IF WKS-I > 0
060300        MOVE "S" TO WKS-RESULTADO-ES-TC
060400     END-IF
060500     MOVE 0 TO WKS-I.
060600 1150-ES-CUENTA-TARJETA-CREDITO-E.
060700            EXIT.
060800
060900******************************************************************
061000*   S A N E A M I E N T O   D E   M E M O : SE CONSERVAN SOLO     *
061100*   LAS DOS PRIMERAS PALABRAS (SEPARADAS POR ESPACIOS) DEL MEMO.  *
061200*   EL RESULTADO SUSTITUYE A WKS-MEMO-SANEADO-ACTUAL.             *
061300******************************************************************
061400*   SE RECORRE EL CAMPO COMPLETO (NO SE DETIENE AL HALLAR LA      *
061500*   SEGUNDA PALABRA) PARA QUE TODO LO QUE VIENE DESPUES QUEDE     *
061600*   EN BLANCO Y NO SOBREVIVA NINGUN RESIDUO DE UNA TERCERA        *
061700*   PALABRA U OTRAS POSTERIORES.                                  *
061800 1160-SANEAR-MEMO.
061900     MOVE "N" TO WKS-VIO-PRIMER-ESPACIO
062000     MOVE "N" TO WKS-VIO-SEGUNDO-TOKEN
062100     PERFORM 1170-SANEAR-UN-CARACTER-MEMO THRU
062200             1170-SANEAR-UN-CARACTER-MEMO-E
062300        VARYING WKS-MEMO-IX FROM 1 BY 1
062400        UNTIL WKS-MEMO-IX > 100.
062500 1160-SANEAR-MEMO-E.
062600            EXIT.
062700
062800 1170-SANEAR-UN-CARACTER-MEMO.
062900     IF WKS-MEMO-SANEADO-CAR (WKS-MEMO-IX) = SPACES
063000        IF VIO-PRIMER-ESPACIO
063100           SET VIO-SEGUNDO-TOKEN TO TRUE
063200        ELSE
063300           SET VIO-PRIMER-ESPACIO TO TRUE
063400        END-IF
063500     END-IF
063600     IF VIO-SEGUNDO-TOKEN
063700        MOVE SPACES TO WKS-MEMO-SANEADO-CAR (WKS-MEMO-IX)
063800     END-IF.
063900 1170-SANEAR-UN-CARACTER-MEMO-E.
064000            EXIT.
064100
064200******************************************************************
064300*                    C I E R R E   D E   A R C H I V O S         *
064400******************************************************************
064500 1180-CERRAR-ARCHIVOS.
064600     CLOSE LMHIST CTAMAE.
064700 1180-CERRAR-ARCHIVOS-E.
064800            EXIT.
